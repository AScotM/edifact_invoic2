000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EDIBATCH.
000300 AUTHOR. R VEGA GOMEZ.
000400 INSTALLATION. DATAPROC S.A. - BATCH EDI.
000500 DATE-WRITTEN. 02/15/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    EDIBATCH
001100*    ========
001200*    PROGRAMA CONDUCTOR DEL LOTE DE FACTURACION EDI. LEE LOS
001300*    REGISTROS DE ENTRADA (CABECERA + 2 PARTES + N ITEMS POR
001400*    FACTURA), ARMA LK-INVOICE-DATA, Y LLAMA EN SECUENCIA A
001500*    EDIVALID (VALIDACION), EDIFGEN (ARMADO EDIFACT) Y EDICHECK
001600*    (AUTOCONTROL DE SINTAXIS). SI TODO SALE BIEN GRABA EL
001700*    MENSAJE EN invoice_<NUMERO-DE-FACTURA>.edi Y TOTALIZA EN EL
001800*    LISTADO DE CONSOLA; SI ALGUNA FASE FALLA, NO SE GRABA NADA
001900*    Y SE INFORMA EL CODIGO Y MENSAJE DE ERROR DE ESA FASE.
002000*-----------------------------------------------------------------
002100*    HISTORIAL DE CAMBIOS
002200*-----------------------------------------------------------------
002300*    02/15/94  RVG  EDI-0010  VERSION INICIAL - LECTURA DE
002400*                             CABECERA/PARTES/ITEMS Y LLAMADA A
002500*                             EDIVALID/EDIFGEN.
002600*    08/30/94  RVG  EDI-0018  AGREGADA LA LLAMADA A EDICHECK
002700*                             ANTES DE GRABAR LA SALIDA.
002800*    04/12/96  MCA  EDI-0040  TOPE DE 999999 ITEMS POR FACTURA
002900*                             (GEN_011) Y DE 10 MB DE SALIDA
003000*                             (GEN_012).
003100*    03/02/98  JTQ  EDI-0054  REVISION GENERAL Y2K: LA REFERENCIA
003200*                             GENERADA POR DEFECTO YA USA AAMMDD
003300*                             DE 6 DIGITOS, SIN CAMBIOS DE CODIGO.
003400*    01/11/99  JTQ  EDI-0054  CONFIRMADA PRUEBA DE REGRESION Y2K.
003500*    2025-02-18  RVG  EDI-0103  MIGRACION DE LA TABLA A
003600*                               CP-SEGTB COMPARTIDA CON EDIFGEN/
003700*                               EDICHECK (ANTES ARCHIVO TEMPORAL).
003800*    2026-01-09  MCA  EDI-0110  AGREGADO MODO DE TRAZA POR UPSI-0
003900*                               PARA DIAGNOSTICO EN PRODUCCION.
004000*    2026-02-19  LFM  EDI-0118  ESTANDARIZADOS LOS ROTULOS DE
004100*                               PARRAFO A -I/-F (CRITERIO DE LA
004200*                               INSTALACION) - NO HAY CAMBIO DE
004300*                               LOGICA EN ESTE PUNTO.
004400*    2026-03-05  MCA  EDI-0123  REDACTADO EL COMENTARIO DE
004500*                               2600-GENERAR-REF (REFERENCIA SOLO
004600*                               SECUENCIAL, SIN CAMBIO DE LOGICA).
004700*    2026-03-06  SDP  EDI-0125  SELECT DE ENTRADA SIN ORGANIZATION
004800*                               IS LINE SEQUENTIAL, ARRASTRE DEL
004900*                               ARCHIVO DE BLOQUE FIJO ORIGINAL.
005000*                               SE AGREGA LA CLAUSULA Y SE QUITA
005100*                               BLOCK CONTAINS/RECORDING MODE DEL
005200*                               FD (YA NO APLICAN A UN ARCHIVO DE
005300*                               LINEAS DELIMITADO POR SALTO).
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800
005900 SPECIAL-NAMES.
006000     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON
006100        OFF STATUS IS WS-MODO-TRAZA-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT ENTRADA ASSIGN TO DDENTRA
006700        ORGANIZATION IS LINE SEQUENTIAL
006800        FILE STATUS IS FS-ENTRADA.
006900
007000*    NOMBRE DE SALIDA VARIABLE (invoice_<NUMERO>.edi) - COMPROMISO
007100*    DE LA INSTALACION CON EL ESTANDAR EDI (TICKET EDI-0010),
007200*    DISTINTO DE LOS DDNAME FIJOS DE LOS DEMAS TRABAJOS DEL AREA.
007300     SELECT SALIDA ASSIGN TO WS-NOMBRE-SALIDA
007400        ORGANIZATION IS LINE SEQUENTIAL
007500        FILE STATUS IS FS-SALIDA.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  ENTRADA.
008100*    LAS TRES VISTAS (CABECERA/PARTE/ITEM) SE TOMAN POR REDEFINES
008200*    SOBRE ESTE MISMO REGISTRO - VER COPY INVREG.
008300 COPY INVREG.
008400
008500 FD  SALIDA.
008600 01  REG-SALIDA              PIC X(2000).
008700
008800 WORKING-STORAGE SECTION.
008900 *========================
009000
009100*    ----------- STATUS DE ARCHIVOS ----------------------------
009200 77  FS-ENTRADA              PIC XX        VALUE SPACES.
009300 77  FS-SALIDA               PIC XX        VALUE SPACES.
009400
009500 77  WS-STATUS-FIN           PIC X         VALUE 'N'.
009600     88  WS-FIN-LECTURA             VALUE 'Y'.
009700     88  WS-NO-FIN-LECTURA          VALUE 'N'.
009800
009900*    ----------- CONTADORES DEL LOTE (COMP) --------------------
010000 77  TOT-FACT-LEIDAS         PIC 9(06) COMP VALUE ZERO.
010100 77  TOT-FACT-OK             PIC 9(06) COMP VALUE ZERO.
010200 77  TOT-FACT-ERROR          PIC 9(06) COMP VALUE ZERO.
010300 77  WS-FORMATO-PRINT        PIC ZZZZZ9    VALUE ZEROES.
010400
010500*    ----------- SUBPROGRAMAS LLAMADOS EN SECUENCIA -------------
010600 77  WS-PGM-EDIVALID         PIC X(08)  VALUE 'EDIVALID'.
010700 77  WS-PGM-EDIFGEN          PIC X(08)  VALUE 'EDIFGEN '.
010800 77  WS-PGM-EDICHECK         PIC X(08)  VALUE 'EDICHECK'.
010900
011000*    ----------- INDICES DE RECORRIDO (PARTES/ITEMS/SEGMENTOS) --
011100 77  WS-PTY-IX               PIC 9(02) COMP VALUE ZERO.
011200 77  WS-ITM-IX               PIC 9(06) COMP VALUE ZERO.
011300 77  WS-SEG-IX-W             PIC 9(06) COMP VALUE ZERO.
011400
011500*    ----------- REFERENCIA GENERADA (FECHA+HORA+SEC) -----------
011600 01  WS-SYS-FECHA            PIC 9(06).
011700 01  WS-SYS-HORA             PIC 9(08).
011800 01  WS-REF-GENERADA.
011900     05  WS-REF-FECHA           PIC 9(06).
012000     05  WS-REF-HORA            PIC 9(06).
012100     05  WS-REF-SEC             PIC 9(02).
012200 01  WS-REF-GENERADA-R REDEFINES WS-REF-GENERADA.
012300     05  WS-REF-14              PIC X(14).
012400 77  WS-REF-DIVQ             PIC 9(04) COMP VALUE ZERO.
012500
012600*    ----------- NOMBRE DE ARCHIVO DE SALIDA ---------------------
012700 01  WS-NOMBRE-SALIDA        PIC X(50)     VALUE SPACES.
012800 01  WS-NOMBRE-SALIDA-R REDEFINES WS-NOMBRE-SALIDA.
012900     05  WS-NOM-PREFIJO         PIC X(08).
013000     05  WS-NOM-RESTO           PIC X(42).
013100 77  WS-TRIM-IX              PIC 9(02) COMP VALUE ZERO.
013200 77  WS-TRIM-LEN             PIC 9(02) COMP VALUE ZERO.
013300 77  WS-TRIM-FOUND           PIC X(01)     VALUE 'N'.
013400     88  WS-TRIM-SE-ENCONTRO        VALUE 'Y'.
013500
013600*    ----------- CONTEO DE CARACTERES DE SALIDA ------------------
013700*    LK-SEG-TOTAL-CHARS VIENE DE CP-SEGTB; SE REVISA AQUI CONTRA
013800*    EL TOPE DE 10 MB (GEN_012) COMO UNA VISTA DE DOS MITADES.
013900 01  WS-CHARS-CHK.
014000     05  WS-CHARS-MILL          PIC 9(03) COMP.
014100     05  WS-CHARS-RESTO         PIC 9(06) COMP.
014200 01  WS-CHARS-CHK-R REDEFINES WS-CHARS-CHK.
014300     05  WS-CHARS-9             PIC 9(09) COMP.
014400
014500*    ----------- AREA DE TRABAJO DE LA FACTURA EN CURSO ----------
014600 COPY CPWORK.
014700
014800*    ----------- TABLA DE SEGMENTOS EDIFACT ARMADOS --------------
014900 COPY SEGTB.
015000
015100
015200 PROCEDURE DIVISION.
015300
015400
015500 MAIN-PROGRAM-I.
015600
015700     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
015800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015900        UNTIL WS-FIN-LECTURA
016000     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
016100
016200 MAIN-PROGRAM-F. GOBACK.
016300
016400*-----------------------------------------------------------------
016500*    ABRE LA ENTRADA Y DEJA LEIDO EL PRIMER REGISTRO (CABECERA)
016600*-----------------------------------------------------------------
016700 1000-INICIO-I.
016800
016900     SET WS-NO-FIN-LECTURA TO TRUE
017000
017100     OPEN INPUT ENTRADA
017200     IF FS-ENTRADA NOT = '00'
017300        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
017400        MOVE 9999 TO RETURN-CODE
017500        SET WS-FIN-LECTURA TO TRUE
017600     END-IF
017700
017800     IF WS-NO-FIN-LECTURA
017900        PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F
018000     END-IF.
018100
018200 1000-INICIO-F. EXIT.
018300
018400*-----------------------------------------------------------------
018500*    UNA FACTURA COMPLETA: CABECERA YA LEIDA EN WS-REG-HEADER;
018600*    LEE LAS 2 PARTES Y LOS ITEMS, LLAMA A LAS 3 FASES Y GRABA
018700*-----------------------------------------------------------------
018800 2000-PROCESO-I.
018900
019000     IF WS-REG-TIPO NOT = '1'
019100        DISPLAY '* REGISTRO FUERA DE SECUENCIA, TIPO=' WS-REG-TIPO
019200        PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F
019300     ELSE
019400        PERFORM 2050-CARGAR-CABECERA-I THRU 2050-CARGAR-CABECERA-F
019500        PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F
019600        PERFORM 2200-LEER-PARTES-I THRU 2200-LEER-PARTES-F
019700        PERFORM 2300-LEER-ITEMS-I THRU 2300-LEER-ITEMS-F
019800        PERFORM 3000-LLAMAR-FASES-I THRU 3000-LLAMAR-FASES-F
019900        PERFORM 4000-INFORME-I THRU 4000-INFORME-F
020000     END-IF.
020100
020200 2000-PROCESO-F. EXIT.
020300
020400*-----------------------------------------------------------------
020500*    LEE UN REGISTRO DE ENTRADA, ACTUALIZANDO EL STATUS DE FIN
020600*-----------------------------------------------------------------
020700 2100-LEER-REGISTRO-I.
020800
020900     READ ENTRADA
021000
021100     EVALUATE FS-ENTRADA
021200        WHEN '00'
021300           CONTINUE
021400        WHEN '10'
021500           SET WS-FIN-LECTURA TO TRUE
021600        WHEN OTHER
021700           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
021800           SET WS-FIN-LECTURA TO TRUE
021900     END-EVALUATE.
022000
022100 2100-LEER-REGISTRO-F. EXIT.
022200
022300*-----------------------------------------------------------------
022400*    PASA LA CABECERA LEIDA A LK-HDR-DATA; LOS DEFECTOS (SENDER,
022500*    RECEIVER, CHARSET, ETC.) SE APLICAN RECIEN EN 2500, DESPUES
022600*    DE QUE EDIVALID ACEPTE LOS DATOS TAL COMO VINIERON
022700*-----------------------------------------------------------------
022800 2050-CARGAR-CABECERA-I.
022900
023000     MOVE HDR-INVOICE-NUMBER     TO LK-INVOICE-NUMBER
023100     MOVE HDR-INVOICE-DATE       TO LK-INVOICE-DATE
023200     MOVE HDR-DUE-DATE           TO LK-DUE-DATE
023300     MOVE HDR-PAYMENT-DUE-DATE   TO LK-PAYMENT-DUE-DATE
023400     MOVE HDR-CURRENCY           TO LK-CURRENCY
023500     MOVE HDR-TAX-RATE-IND       TO LK-TAX-RATE-IND
023600     MOVE HDR-TAX-RATE           TO LK-TAX-RATE
023700     MOVE HDR-PAYMENT-TERMS      TO LK-PAYMENT-TERMS
023800     MOVE HDR-SENDER-ID          TO LK-SENDER-ID
023900     MOVE HDR-RECEIVER-ID        TO LK-RECEIVER-ID
024000     MOVE HDR-CHARSET            TO LK-CHARSET
024100     MOVE HDR-VERSION            TO LK-VERSION
024200     MOVE HDR-APPLICATION-REF    TO LK-APPLICATION-REF
024300     MOVE HDR-PRIORITY           TO LK-PRIORITY
024400     MOVE HDR-ACK-REQUEST        TO LK-ACK-REQUEST
024500     MOVE HDR-AGREEMENT-ID       TO LK-AGREEMENT-ID
024600     MOVE HDR-TEST-INDICATOR     TO LK-TEST-INDICATOR
024700     MOVE HDR-NOTES              TO LK-NOTES
024800     MOVE HDR-BANK-ACCOUNT       TO LK-BANK-ACCOUNT
024900     MOVE HDR-BANK-CODE          TO LK-BANK-CODE
025000     MOVE HDR-MESSAGE-REF        TO LK-MESSAGE-REF
025100     MOVE HDR-INTERCHANGE-REF    TO LK-INTERCHANGE-REF
025200
025300     MOVE 'N' TO LK-BUYER-PRESENT
025400     MOVE 'N' TO LK-SELLER-PRESENT
025500     MOVE ZERO TO LK-ITEM-CNT
025600     MOVE SPACES TO LK-ERROR-CODE
025700     MOVE SPACES TO LK-ERROR-MESSAGE
025800     ADD 1 TO TOT-FACT-LEIDAS.
025900
026000 2050-CARGAR-CABECERA-F. EXIT.
026100
026200*-----------------------------------------------------------------
026300*    LAS DOS PARTES DE LA FACTURA (COMPRADOR Y VENDEDOR)
026400*-----------------------------------------------------------------
026500 2200-LEER-PARTES-I.
026600
026700     MOVE ZERO TO WS-PTY-IX
026800     PERFORM 2210-UNA-PARTE-I THRU 2210-UNA-PARTE-F
026900        VARYING WS-PTY-IX FROM 1 BY 1
027000        UNTIL WS-FIN-LECTURA OR WS-REG-TIPO NOT = '2'
027100           OR WS-PTY-IX > 2.
027200
027300 2200-LEER-PARTES-F. EXIT.
027400
027500*-----------------------------------------------------------------
027600*    UNA PARTE: PTY-ROLE DISTINGUE COMPRADOR DE VENDEDOR
027700*-----------------------------------------------------------------
027800 2210-UNA-PARTE-I.
027900
028000     EVALUATE PTY-ROLE
028100        WHEN 'buyer '
028200           MOVE 'Y' TO LK-BUYER-PRESENT
028300           MOVE PTY-ID TO LK-BUYER-ID
028400           MOVE PTY-NAME TO LK-BUYER-NAME
028500           MOVE PTY-ADDRESS TO LK-BUYER-ADDRESS
028600           MOVE PTY-CONTACT TO LK-BUYER-CONTACT
028700        WHEN 'seller'
028800           MOVE 'Y' TO LK-SELLER-PRESENT
028900           MOVE PTY-ID TO LK-SELLER-ID
029000           MOVE PTY-NAME TO LK-SELLER-NAME
029100           MOVE PTY-ADDRESS TO LK-SELLER-ADDRESS
029200           MOVE PTY-CONTACT TO LK-SELLER-CONTACT
029300        WHEN OTHER
029400           DISPLAY '* ROL DE PARTE DESCONOCIDO: ' PTY-ROLE
029500     END-EVALUATE
029600
029700     PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F.
029800
029900 2210-UNA-PARTE-F. EXIT.
030000
030100*-----------------------------------------------------------------
030200*    LOS ITEMS DE LA FACTURA, UNO POR REGISTRO TIPO 3, HASTA EL
030300*    TOPE DE 999999 (GEN_011, TICKET EDI-0040)
030400*-----------------------------------------------------------------
030500 2300-LEER-ITEMS-I.
030600
030700     MOVE ZERO TO WS-ITM-IX
030800     PERFORM 2310-UN-ITEM-I THRU 2310-UN-ITEM-F
030900        VARYING WS-ITM-IX FROM 1 BY 1
031000        UNTIL WS-FIN-LECTURA OR WS-REG-TIPO NOT = '3'
031100           OR LK-ERROR-CODE NOT = SPACES.
031200
031300 2300-LEER-ITEMS-F. EXIT.
031400
031500 2310-UN-ITEM-I.
031600
031700     IF LK-ITEM-CNT >= 999999
031800        MOVE 'GEN_011' TO LK-ERROR-CODE
031900        MOVE 'SE SUPERO EL TOPE DE 999999 ITEMS POR FACTURA'
032000           TO LK-ERROR-MESSAGE
032100     ELSE
032200        ADD 1 TO LK-ITEM-CNT
032300        SET LK-ITEM-IX TO LK-ITEM-CNT
032400        MOVE ITM-ITEM-ID TO LK-ITEM-ID(LK-ITEM-IX)
032500        MOVE ITM-DESCRIPTION TO LK-ITEM-DESCRIPTION(LK-ITEM-IX)
032600        MOVE ITM-QUANTITY TO LK-ITEM-QUANTITY(LK-ITEM-IX)
032700        MOVE ITM-PRICE TO LK-ITEM-PRICE(LK-ITEM-IX)
032800        MOVE ITM-UNIT TO LK-ITEM-UNIT(LK-ITEM-IX)
032900        MOVE ITM-TAX-CATEGORY TO LK-ITEM-TAX-CATEGORY(LK-ITEM-IX)
033000        IF LK-ITEM-UNIT(LK-ITEM-IX) = SPACES
033100           MOVE 'PCE' TO LK-ITEM-UNIT(LK-ITEM-IX)
033200        END-IF
033300     END-IF
033400
033500     PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F.
033600
033700 2310-UN-ITEM-F. EXIT.
033800
033900*-----------------------------------------------------------------
034000*    LLAMA A LAS TRES FASES EN SECUENCIA; EL PRIMER ERROR DETIENE
034100*    LA CADENA (LK-ERROR-CODE QUEDA NO-SPACES Y NO SE GRABA NADA)
034200*-----------------------------------------------------------------
034300 3000-LLAMAR-FASES-I.
034400
034500     CALL WS-PGM-EDIVALID USING LK-INVOICE-DATA
034600
034700     IF LK-ERROR-CODE = SPACES
034800        PERFORM 2500-DEFECTOS-I THRU 2500-DEFECTOS-F
034900        CALL WS-PGM-EDIFGEN USING LK-INVOICE-DATA,
035000           LK-SEGMENT-DATA
035100     END-IF
035200
035300     IF LK-ERROR-CODE = SPACES
035400        CALL WS-PGM-EDICHECK USING LK-INVOICE-DATA,
035500           LK-SEGMENT-DATA
035600     END-IF
035700
035800     IF LK-ERROR-CODE = SPACES
035900        PERFORM 3100-CHEQUEAR-TAMANO-I THRU 3100-CHEQUEAR-TAMANO-F
036000     END-IF
036100
036200     IF LK-ERROR-CODE = SPACES
036300        PERFORM 3200-ESCRIBIR-SALIDA-I THRU 3200-ESCRIBIR-SALIDA-F
036400     END-IF.
036500
036600 3000-LLAMAR-FASES-F. EXIT.
036700
036800*-----------------------------------------------------------------
036900*    DEFECTOS DE CABECERA (SOLO SI EDIVALID ACEPTO EL RESTO)
037000*-----------------------------------------------------------------
037100 2500-DEFECTOS-I.
037200
037300     IF LK-SENDER-ID = SPACES
037400        MOVE 'SENDER' TO LK-SENDER-ID
037500     END-IF
037600     IF LK-RECEIVER-ID = SPACES
037700        MOVE 'RECEIVER' TO LK-RECEIVER-ID
037800     END-IF
037900     IF LK-CHARSET = SPACES
038000        MOVE 'UNOC' TO LK-CHARSET
038100     END-IF
038200     IF LK-VERSION = SPACES
038300        MOVE 'D' TO LK-VERSION
038400     END-IF
038500     IF LK-ACK-REQUEST = SPACES
038600        MOVE '0' TO LK-ACK-REQUEST
038700     END-IF
038800     IF LK-TEST-INDICATOR = SPACES
038900        MOVE '1' TO LK-TEST-INDICATOR
039000     END-IF
039100
039200     IF LK-MESSAGE-REF = SPACES
039300        PERFORM 2600-GENERAR-REF-I
039400           THRU 2600-GENERAR-REF-F
039500        MOVE WS-REF-14 TO LK-MESSAGE-REF
039600     END-IF
039700
039800     IF LK-INTERCHANGE-REF = SPACES
039900        PERFORM 2600-GENERAR-REF-I
040000           THRU 2600-GENERAR-REF-F
040100        MOVE WS-REF-14 TO LK-INTERCHANGE-REF
040200     END-IF.
040300
040400 2500-DEFECTOS-F. EXIT.
040500
040600*-----------------------------------------------------------------
040700*    REFERENCIA SECUENCIAL DE 14 DIGITOS: FECHA(6)+HORA(6)+SEC(2),
040800*    DERIVADA DE LA FECHA/HORA DEL SISTEMA Y EL CONTADOR DEL LOTE
040900*-----------------------------------------------------------------
041000 2600-GENERAR-REF-I.
041100
041200     ACCEPT WS-SYS-FECHA FROM DATE
041300     ACCEPT WS-SYS-HORA FROM TIME
041400     MOVE WS-SYS-FECHA TO WS-REF-FECHA
041500     MOVE WS-SYS-HORA(1:6) TO WS-REF-HORA
041600     DIVIDE TOT-FACT-LEIDAS BY 100 GIVING WS-REF-DIVQ
041700        REMAINDER WS-REF-SEC.
041800
041900 2600-GENERAR-REF-F. EXIT.
042000
042100*-----------------------------------------------------------------
042200*    TOPE DE 10 MB DE SALIDA (GEN_012); LK-SEG-TOTAL-CHARS LO
042300*    LLEVA EDIFGEN. SE DESGLOSA EN MILLONES/RESTO PARA LA TRAZA
042400*-----------------------------------------------------------------
042500 3100-CHEQUEAR-TAMANO-I.
042600
042700     MOVE LK-SEG-TOTAL-CHARS TO WS-CHARS-9
042800     IF WS-CHARS-9 > 10000000
042900        MOVE 'GEN_012' TO LK-ERROR-CODE
043000        MOVE 'EL MENSAJE ARMADO SUPERA LOS 10 MB DE SALIDA'
043100           TO LK-ERROR-MESSAGE
043200     END-IF
043300
043400     IF WS-MODO-TRAZA-ON
043500        DISPLAY '-> CARACTERES ARMADOS (MILL/RESTO): '
043600           WS-CHARS-MILL '/' WS-CHARS-RESTO
043700     END-IF.
043800
043900 3100-CHEQUEAR-TAMANO-F. EXIT.
044000
044100*-----------------------------------------------------------------
044200*    ARMA EL NOMBRE Y GRABA CADA SEGMENTO COMO UNA LINEA
044300*-----------------------------------------------------------------
044400 3200-ESCRIBIR-SALIDA-I.
044500
044600     PERFORM 3210-ARMAR-NOMBRE-I THRU 3210-ARMAR-NOMBRE-F
044700
044800     OPEN OUTPUT SALIDA
044900     IF FS-SALIDA NOT = '00'
045000        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
045100        MOVE 9999 TO RETURN-CODE
045200        SET WS-FIN-LECTURA TO TRUE
045300     ELSE
045400        PERFORM 3220-ESCRIBIR-SEG-I THRU 3220-ESCRIBIR-SEG-F
045500           VARYING WS-SEG-IX-W FROM 1 BY 1
045600           UNTIL WS-SEG-IX-W > LK-SEG-CNT
045700        CLOSE SALIDA
045800        ADD 1 TO TOT-FACT-OK
045900     END-IF.
046000
046100 3200-ESCRIBIR-SALIDA-F. EXIT.
046200
046300*-----------------------------------------------------------------
046400*    NOMBRE DE SALIDA: invoice_ + NUMERO DE FACTURA SIN BLANCOS
046500*    A LA DERECHA + .edi
046600*-----------------------------------------------------------------
046700 3210-ARMAR-NOMBRE-I.
046800
046900     MOVE SPACES TO WS-NOMBRE-SALIDA
047000     MOVE 'invoice_' TO WS-NOM-PREFIJO
047100     PERFORM 3211-TRIM-INVNUM-I THRU 3211-TRIM-INVNUM-F
047200     MOVE LK-INVOICE-NUMBER(1:WS-TRIM-LEN)
047300        TO WS-NOM-RESTO(1:WS-TRIM-LEN)
047400     MOVE '.edi' TO WS-NOM-RESTO(WS-TRIM-LEN + 1:4).
047500
047600 3210-ARMAR-NOMBRE-F. EXIT.
047700
047800 3211-TRIM-INVNUM-I.
047900
048000     MOVE 'N' TO WS-TRIM-FOUND
048100     PERFORM 3212-TRIM-SCAN-I THRU 3212-TRIM-SCAN-F
048200        VARYING WS-TRIM-IX FROM 35 BY -1
048300        UNTIL WS-TRIM-IX < 1 OR WS-TRIM-SE-ENCONTRO
048400     IF WS-TRIM-SE-ENCONTRO
048500        MOVE WS-TRIM-IX TO WS-TRIM-LEN
048600     ELSE
048700        MOVE ZERO TO WS-TRIM-LEN
048800     END-IF.
048900
049000 3211-TRIM-INVNUM-F. EXIT.
049100
049200 3212-TRIM-SCAN-I.
049300
049400     IF LK-INVOICE-NUMBER(WS-TRIM-IX:1) NOT = SPACE
049500        MOVE 'Y' TO WS-TRIM-FOUND
049600     END-IF.
049700
049800 3212-TRIM-SCAN-F. EXIT.
049900
050000 3220-ESCRIBIR-SEG-I.
050100
050200     MOVE SPACES TO REG-SALIDA
050300     MOVE LK-SEG-TEXT(WS-SEG-IX-W)(1:LK-SEG-LEN(WS-SEG-IX-W))
050400        TO REG-SALIDA(1:LK-SEG-LEN(WS-SEG-IX-W))
050500     WRITE REG-SALIDA.
050600
050700 3220-ESCRIBIR-SEG-F. EXIT.
050800
050900*-----------------------------------------------------------------
051000*    INFORME DE CONSOLA POR FACTURA (SIN LISTADO COLUMNAR)
051100*-----------------------------------------------------------------
051200 4000-INFORME-I.
051300
051400     DISPLAY 'FACTURA ' LK-INVOICE-NUMBER
051500     IF LK-ERROR-CODE = SPACES
051600        DISPLAY '   OK - SEGMENTOS ARMADOS: ' LK-SEGMENT-COUNT
051700     ELSE
051800        DISPLAY '   ERROR ' LK-ERROR-CODE ' - ' LK-ERROR-MESSAGE
051900        ADD 1 TO TOT-FACT-ERROR
052000     END-IF.
052100
052200 4000-INFORME-F. EXIT.
052300
052400*-----------------------------------------------------------------
052500*    CIERRE DEL LOTE Y TOTALES
052600*-----------------------------------------------------------------
052700 9999-FINAL-I.
052800
052900     DISPLAY '*********************************************'
053000     MOVE TOT-FACT-LEIDAS TO WS-FORMATO-PRINT
053100     DISPLAY 'TOTAL FACTURAS LEIDAS  : ' WS-FORMATO-PRINT
053200     MOVE TOT-FACT-OK TO WS-FORMATO-PRINT
053300     DISPLAY 'TOTAL FACTURAS GRABADAS: ' WS-FORMATO-PRINT
053400     MOVE TOT-FACT-ERROR TO WS-FORMATO-PRINT
053500     DISPLAY 'TOTAL FACTURAS CON ERROR: ' WS-FORMATO-PRINT
053600
053700     CLOSE ENTRADA
053800     IF FS-ENTRADA NOT = '00'
053900        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
054000        MOVE 9999 TO RETURN-CODE
054100     END-IF.
054200
054300 9999-FINAL-F. EXIT.
054400
