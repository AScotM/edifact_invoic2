000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EDIVALID.
000300 AUTHOR. R VILLAGRA GOMEZ.
000400 INSTALLATION. DATAPROC S.A. - BATCH EDI.
000500 DATE-WRITTEN. 04/02/93.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800
000900*****************************************************************
001000*    EDIVALID                                                   *
001100*    ========                                                   *
001200*    VALIDA LOS DATOS DE UNA FACTURA ANTES DE GENERAR EL         *
001300*    MENSAJE EDIFACT INVOIC. RECIBE LA FACTURA YA DESGLOSADA    *
001400*    (CP-WORK) Y DEVUELVE EL PRIMER CODIGO DE ERROR ENCONTRADO, *
001500*    O ESPACIOS EN LK-ERROR-CODE SI LA FACTURA ES VALIDA.       *
001600*    LOS CHEQUEOS SON SECUENCIALES: GANA EL PRIMER ERROR.       *
001700*---------------------------------------------------------------
001800*    HISTORIAL DE CAMBIOS
001900*    ---------------------------------------------------------
002000*    04/02/93  RVG  EDI-0010  VERSION INICIAL - REGLAS SCHEMA Y
002100*                             REGLAS DE CAMPO BASICAS.
002200*    09/14/93  RVG  EDI-0014  AGREGADO CHEQUEO DE FECHAS
002300*                             (VALID_005) CON TABLA DE DIAS X MES.
002400*    01/22/94  MCA  EDI-0019  AGREGADO VALID_012 (DUE-DATE
002500*                             POSTERIOR A INVOICE-DATE).
002600*    06/30/94  MCA  EDI-0021  AGREGADO VALID_013 (ITEM-ID UNICO
002700*                             DENTRO DE LA FACTURA).
002800*    11/03/94  SDP  EDI-0028  AGREGADO VALID_014 (PAYMENT-TERMS)
002900*                             Y VALID_015 (PAYMENT-DUE-DATE).
003000*    02/18/95  SDP  EDI-0031  CORRECCION: ANIO BISIESTO MAL
003100*                             CALCULADO PARA SIGLOS (X00 NO
003200*                             BISIESTO SALVO X00/400).
003300*    07/09/96  JTQ  EDI-0044  AGREGADO VALID_002 (CHARSET) LUEGO
003400*                             DE INCORPORAR UNOA/UNOB AL FORMATO.
003500*    03/02/98  JTQ  EDI-0052  REVISION GENERAL PARA EL CAMBIO DE
003600*                             SIGLO (Y2K) - FECHAS CCYYMMDD EN
003700*                             TODA LA FACTURA, SIN VENTANAS DE
003800*                             SIGLO IMPLICITAS.
003900*    01/11/99  JTQ  EDI-0052  CONFIRMADA PRUEBA DE REGRESION Y2K
004000*                             CON FACTURAS DE CIERRE DE EJERCICIO.
004100*    05/17/01  LFM  EDI-0066  AGREGADAS MONEDAS CAD Y JPY A
004200*                             VALID_003 A PEDIDO DE TESORERIA.
004300*    10/08/03  LFM  EDI-0071  ESTANDARIZADOS LOS MENSAJES DE
004400*                             ERROR A 60 BYTES PARA EL LISTADO.
004500*    04/25/06  LFM  EDI-0079  AGREGADO VALID_008 (LARGO DE
004600*                             NOMBRE DE PARTE) POR PEDIDO DE
004700*                             AUDITORIA EXTERNA.
004800*    2025-02-11  RVG  EDI-0101  MIGRACION A LA NUEVA AREA DE
004900*                               TRABAJO COMPARTIDA (CP-WORK).
005000*    2026-02-12  MCA  EDI-0117  LOS RECORRIDOS DE ITEMS SE HACIAN
005100*                               EN LINEA CON PERFORM VARYING;
005200*                               PASADOS A PARRAFOS APARTE SEGUN
005300*                               CRITERIO DE LA INSTALACION - SIN
005400*                               CAMBIO DE REGLAS.
005500*    2026-02-19  LFM  EDI-0118  ESTANDARIZADOS LOS ROTULOS DE
005600*                               PARRAFO A -I/-F EN LOS SUBPARRAFOS
005700*                               QUE AUN USABAN -S.
005800*    2026-03-05  SDP  EDI-0122  ELIMINADA CLASE Y CONSTANTES SIN
005900*                               USAR (ARRASTRE DE DESARROLLO) Y EL
006000*                               IF ENVOLVENTE SIEMPRE VERDADERO EN
006100*                               VALID_002. LA FECHA SE DESGLOSA
006200*                               AHORA POR REDEFINES (ANTES POR
006300*                               REFERENCIA A SUBCADENA) Y LOS
006400*                               MENSAJES DE VALID_005 INCLUYEN LA
006500*                               FECHA RECHAZADA PARA EL LISTADO.
006600*****************************************************************
006700
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500*========================*
007600
007700*----------- TABLA DE DIAS POR MES (CALENDARIO) ----------------
007800 01  WS-DIAS-POR-MES-VALS.
007900     05  FILLER             PIC 9(02) VALUE 31.
008000     05  FILLER             PIC 9(02) VALUE 28.
008100     05  FILLER             PIC 9(02) VALUE 31.
008200     05  FILLER             PIC 9(02) VALUE 30.
008300     05  FILLER             PIC 9(02) VALUE 31.
008400     05  FILLER             PIC 9(02) VALUE 30.
008500     05  FILLER             PIC 9(02) VALUE 31.
008600     05  FILLER             PIC 9(02) VALUE 31.
008700     05  FILLER             PIC 9(02) VALUE 30.
008800     05  FILLER             PIC 9(02) VALUE 31.
008900     05  FILLER             PIC 9(02) VALUE 30.
009000     05  FILLER             PIC 9(02) VALUE 31.
009100 01  WS-TABLA-DIAS REDEFINES WS-DIAS-POR-MES-VALS.
009200     05  WS-DIAS-MES        PIC 9(02) OCCURS 12 TIMES.
009300
009400*----------- CONJUNTOS VALIDOS (LISTAS FIJAS) -------------------
009500 01  WS-MONEDA-3            PIC X(03).
009600
009700*----------- VARIABLES DE TRABAJO DE LA FECHA --------------------
009800 01  WS-CHK-FECHA-GRP.
009900     05  WS-CHK-FECHA        PIC X(08).
010000     05  FILLER              PIC X(02).
010100 01  WS-CHK-FECHA-R REDEFINES WS-CHK-FECHA-GRP.
010200     05  WS-CHK-FECHA-ANIO   PIC 9(04).
010300     05  WS-CHK-FECHA-MES    PIC 9(02).
010400     05  WS-CHK-FECHA-DIA    PIC 9(02).
010500     05  FILLER              PIC X(02).
010600 77  WS-CHK-ANIO             PIC 9(04).
010700 77  WS-CHK-MES              PIC 9(02).
010800 77  WS-CHK-DIA              PIC 9(02).
010900 77  WS-CHK-DIAS-MES         PIC 9(02).
011000 77  WS-CHK-BISIESTO         PIC X(01) VALUE 'N'.
011100     88  WS-CHK-ES-BISIESTO      VALUE 'S'.
011200 77  WS-CHK-COCIENTE         PIC 9(06) COMP.
011300 77  WS-CHK-RESIDUO          PIC 9(04) COMP.
011400 77  WS-FECHA-OK             PIC X(01) VALUE 'S'.
011500     88  WS-FECHA-ES-VALIDA      VALUE 'S'.
011600
011700*----------- MENSAJE DE DIAGNOSTICO DE FECHA (VALID_005) ---------
011800 01  WS-CHK-MSG-FECHA.
011900     05  WS-CHK-MSG-ETQ      PIC X(45).
012000     05  FILLER              PIC X(02) VALUE ': '.
012100     05  WS-CHK-MSG-VALOR    PIC X(08).
012200     05  FILLER              PIC X(05) VALUE SPACES.
012300 01  WS-CHK-MSG-FECHA-R REDEFINES WS-CHK-MSG-FECHA.
012400     05  WS-CHK-MSG-FECHA-X  PIC X(60).
012500
012600*----------- INDICES DE RECORRIDO DE ITEMS -----------------------
012700 77  WS-IX1                  PIC 9(06) COMP VALUE ZERO.
012800 77  WS-IX2                  PIC 9(06) COMP VALUE ZERO.
012900
013000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013100 LINKAGE SECTION.
013200*================*
013300     COPY CPWORK.
013400
013500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013600 PROCEDURE DIVISION USING LK-INVOICE-DATA.
013700
013800 MAIN-PROGRAM-I.
013900
014000     MOVE SPACES TO LK-ERROR-CODE
014100     MOVE SPACES TO LK-ERROR-MESSAGE
014200
014300     PERFORM 2000-SCHEMA-CHECK-I THRU 2000-SCHEMA-CHECK-F
014400
014500     IF LK-ERROR-CODE = SPACES
014600        PERFORM 3000-FIELD-CHECK-I THRU 3000-FIELD-CHECK-F
014700     END-IF
014800
014900     IF LK-ERROR-CODE = SPACES
015000        PERFORM 4000-INTERDEP-CHECK-I
015100           THRU 4000-INTERDEP-CHECK-F
015200     END-IF.
015300
015400 MAIN-PROGRAM-F. GOBACK.
015500
015600
015700*-----------------------------------------------------------
015800*  SCHEMA_001/002/003/004/005/006/008/009 - PRESENCIA Y LARGO
015900*  (LOS CHEQUEOS DE LARGO MAXIMO SON ESTRUCTURALES: EL LAYOUT
016000*  FIJO DE ENTRADA NUNCA PERMITE SUPERAR 35/70/350 BYTES, POR
016100*  LO QUE SCHEMA_009 NO REQUIERE CODIGO EN TIEMPO DE EJECUCION)
016200*-----------------------------------------------------------
016300 2000-SCHEMA-CHECK-I.
016400
016500     IF LK-INVOICE-NUMBER = SPACES
016600        MOVE 'SCHEMA_001' TO LK-ERROR-CODE
016700        MOVE 'FALTA EL NUMERO DE FACTURA' TO LK-ERROR-MESSAGE
016800     END-IF.
016900
017000     IF LK-ERROR-CODE = SPACES AND LK-INVOICE-DATE = SPACES
017100        MOVE 'SCHEMA_001' TO LK-ERROR-CODE
017200        MOVE 'FALTA LA FECHA DE FACTURA' TO LK-ERROR-MESSAGE
017300     END-IF.
017400
017500     IF LK-ERROR-CODE = SPACES AND LK-CURRENCY = SPACES
017600        MOVE 'SCHEMA_001' TO LK-ERROR-CODE
017700        MOVE 'FALTA LA MONEDA DE LA FACTURA' TO LK-ERROR-MESSAGE
017800     END-IF.
017900
018000     IF LK-ERROR-CODE = SPACES AND NOT LK-BUYER-OK
018100        MOVE 'SCHEMA_003' TO LK-ERROR-CODE
018200        MOVE 'FALTA LA PARTE COMPRADORA' TO LK-ERROR-MESSAGE
018300     END-IF.
018400
018500     IF LK-ERROR-CODE = SPACES AND NOT LK-SELLER-OK
018600        MOVE 'SCHEMA_004' TO LK-ERROR-CODE
018700        MOVE 'FALTA LA PARTE VENDEDORA' TO LK-ERROR-MESSAGE
018800     END-IF.
018900
019000     IF LK-ERROR-CODE = SPACES
019100        IF LK-BUYER-ID = SPACES OR LK-SELLER-ID = SPACES
019200           MOVE 'SCHEMA_005' TO LK-ERROR-CODE
019300           MOVE 'FALTA EL ID DE COMPRADOR O VENDEDOR'
019400              TO LK-ERROR-MESSAGE
019500        END-IF
019600     END-IF.
019700
019800     IF LK-ERROR-CODE = SPACES AND LK-ITEM-CNT = 0
019900        MOVE 'SCHEMA_006' TO LK-ERROR-CODE
020000        MOVE 'LA FACTURA NO TIENE ITEMS' TO LK-ERROR-MESSAGE
020100     END-IF.
020200
020300     IF LK-ERROR-CODE = SPACES
020400        PERFORM 2100-SCHEMA-ITEMS-I
020500     END-IF.
020600
020700 2000-SCHEMA-CHECK-F. EXIT.
020800
020900*-----------------------------------------------------------
021000 2100-SCHEMA-ITEMS-I.
021100
021200     PERFORM 2110-UN-ITEM-I THRU 2110-UN-ITEM-F
021300        VARYING WS-IX1 FROM 1 BY 1
021400        UNTIL WS-IX1 > LK-ITEM-CNT
021500           OR LK-ERROR-CODE NOT = SPACES.
021600
021700 2100-SCHEMA-ITEMS-F. EXIT.
021800
021900*-----------------------------------------------------------
022000 2110-UN-ITEM-I.
022100
022200     IF LK-ITEM-ID(WS-IX1) = SPACES
022300        MOVE 'SCHEMA_008' TO LK-ERROR-CODE
022400        MOVE 'ITEM SIN ID, CANTIDAD O PRECIO'
022500           TO LK-ERROR-MESSAGE
022600     END-IF.
022700
022800 2110-UN-ITEM-F. EXIT.
022900
023000
023100*-----------------------------------------------------------
023200*  VALID_002/003/005/014/006/007/008/010/011 - REGLAS DE CAMPO
023300*-----------------------------------------------------------
023400 3000-FIELD-CHECK-I.
023500
023600     IF LK-CHARSET NOT = SPACES
023700        IF LK-CHARSET NOT EQUAL 'UNOA' AND
023800           LK-CHARSET NOT EQUAL 'UNOB' AND
023900           LK-CHARSET NOT EQUAL 'UNOC'
024000           MOVE 'VALID_002' TO LK-ERROR-CODE
024100           MOVE 'CHARSET NO VALIDO' TO LK-ERROR-MESSAGE
024200        END-IF
024300     END-IF.
024400
024500     IF LK-ERROR-CODE = SPACES
024600        MOVE LK-CURRENCY TO WS-MONEDA-3
024700        IF WS-MONEDA-3 NOT EQUAL 'EUR' AND
024800           WS-MONEDA-3 NOT EQUAL 'USD' AND
024900           WS-MONEDA-3 NOT EQUAL 'GBP' AND
025000           WS-MONEDA-3 NOT EQUAL 'JPY' AND
025100           WS-MONEDA-3 NOT EQUAL 'CAD'
025200           MOVE 'VALID_003' TO LK-ERROR-CODE
025300           MOVE 'MONEDA NO VALIDA' TO LK-ERROR-MESSAGE
025400        END-IF
025500     END-IF.
025600
025700     IF LK-ERROR-CODE = SPACES
025800        MOVE LK-INVOICE-DATE TO WS-CHK-FECHA
025900        PERFORM 3500-CHECK-DATE-I
026000        IF NOT WS-FECHA-ES-VALIDA
026100           MOVE 'VALID_005' TO LK-ERROR-CODE
026200           MOVE 'FECHA DE FACTURA INVALIDA' TO WS-CHK-MSG-ETQ
026300           MOVE WS-CHK-FECHA TO WS-CHK-MSG-VALOR
026400           MOVE WS-CHK-MSG-FECHA-X TO LK-ERROR-MESSAGE
026500        END-IF
026600     END-IF.
026700
026800     IF LK-ERROR-CODE = SPACES AND LK-DUE-DATE NOT = SPACES
026900        MOVE LK-DUE-DATE TO WS-CHK-FECHA
027000        PERFORM 3500-CHECK-DATE-I
027100        IF NOT WS-FECHA-ES-VALIDA
027200           MOVE 'VALID_005' TO LK-ERROR-CODE
027300           MOVE 'FECHA DE VENCIMIENTO INVALIDA' TO WS-CHK-MSG-ETQ
027400           MOVE WS-CHK-FECHA TO WS-CHK-MSG-VALOR
027500           MOVE WS-CHK-MSG-FECHA-X TO LK-ERROR-MESSAGE
027600        END-IF
027700     END-IF.
027800
027900     IF LK-ERROR-CODE = SPACES
028000              AND LK-PAYMENT-DUE-DATE NOT = SPACES
028100        MOVE LK-PAYMENT-DUE-DATE TO WS-CHK-FECHA
028200        PERFORM 3500-CHECK-DATE-I
028300        IF NOT WS-FECHA-ES-VALIDA
028400           MOVE 'VALID_005' TO LK-ERROR-CODE
028500           MOVE 'FECHA DE PAGO INVALIDA' TO WS-CHK-MSG-ETQ
028600           MOVE WS-CHK-FECHA TO WS-CHK-MSG-VALOR
028700           MOVE WS-CHK-MSG-FECHA-X TO LK-ERROR-MESSAGE
028800        END-IF
028900     END-IF.
029000
029100     IF LK-ERROR-CODE = SPACES
029200              AND LK-PAYMENT-TERMS NOT = SPACES
029300        IF LK-PAYMENT-TERMS NOT EQUAL 'NET15    ' AND
029400           LK-PAYMENT-TERMS NOT EQUAL 'NET30    ' AND
029500           LK-PAYMENT-TERMS NOT EQUAL 'NET45    ' AND
029600           LK-PAYMENT-TERMS NOT EQUAL 'NET60    ' AND
029700           LK-PAYMENT-TERMS NOT EQUAL 'CASH     '
029800           MOVE 'VALID_014' TO LK-ERROR-CODE
029900           MOVE 'CONDICION DE PAGO NO VALIDA'
030000              TO LK-ERROR-MESSAGE
030100        END-IF
030200     END-IF.
030300
030400     IF LK-ERROR-CODE = SPACES AND LK-BUYER-ID = SPACES
030500        MOVE 'VALID_006' TO LK-ERROR-CODE
030600        MOVE 'ID DE COMPRADOR EN BLANCO' TO LK-ERROR-MESSAGE
030700     END-IF.
030800
030900     IF LK-ERROR-CODE = SPACES AND LK-SELLER-ID = SPACES
031000        MOVE 'VALID_007' TO LK-ERROR-CODE
031100        MOVE 'ID DE VENDEDOR EN BLANCO' TO LK-ERROR-MESSAGE
031200     END-IF.
031300
031400* VALID_008 (LARGO DE NOMBRE <= 70) ES ESTRUCTURAL: PTY-NAME
031500* YA ESTA DEFINIDO COMO PIC X(70) EN EL LAYOUT DE ENTRADA.
031600
031700     IF LK-ERROR-CODE = SPACES
031800        PERFORM 3700-FIELD-ITEMS-I
031900     END-IF.
032000
032100 3000-FIELD-CHECK-F. EXIT.
032200
032300*-----------------------------------------------------------
032400 3500-CHECK-DATE-I.
032500
032600     MOVE 'S' TO WS-FECHA-OK
032700     MOVE WS-CHK-FECHA-ANIO TO WS-CHK-ANIO
032800     MOVE WS-CHK-FECHA-MES TO WS-CHK-MES
032900     MOVE WS-CHK-FECHA-DIA TO WS-CHK-DIA
033000
033100     IF WS-CHK-MES < 1 OR WS-CHK-MES > 12
033200        MOVE 'N' TO WS-FECHA-OK
033300     ELSE
033400        MOVE 'N' TO WS-CHK-BISIESTO
033500        DIVIDE WS-CHK-ANIO BY 400 GIVING WS-CHK-COCIENTE
033600           REMAINDER WS-CHK-RESIDUO
033700        IF WS-CHK-RESIDUO = 0
033800           MOVE 'S' TO WS-CHK-BISIESTO
033900        ELSE
034000           DIVIDE WS-CHK-ANIO BY 100 GIVING WS-CHK-COCIENTE
034100              REMAINDER WS-CHK-RESIDUO
034200           IF WS-CHK-RESIDUO = 0
034300              MOVE 'N' TO WS-CHK-BISIESTO
034400           ELSE
034500              DIVIDE WS-CHK-ANIO BY 4 GIVING WS-CHK-COCIENTE
034600                 REMAINDER WS-CHK-RESIDUO
034700              IF WS-CHK-RESIDUO = 0
034800                 MOVE 'S' TO WS-CHK-BISIESTO
034900              END-IF
035000           END-IF
035100        END-IF
035200
035300        MOVE WS-DIAS-MES(WS-CHK-MES) TO WS-CHK-DIAS-MES
035400        IF WS-CHK-MES = 2 AND WS-CHK-ES-BISIESTO
035500           MOVE 29 TO WS-CHK-DIAS-MES
035600        END-IF
035700
035800        IF WS-CHK-DIA < 1 OR WS-CHK-DIA > WS-CHK-DIAS-MES
035900           MOVE 'N' TO WS-FECHA-OK
036000        END-IF
036100     END-IF.
036200
036300 3500-CHECK-DATE-F. EXIT.
036400
036500*-----------------------------------------------------------
036600 3700-FIELD-ITEMS-I.
036700
036800     PERFORM 3710-UN-ITEM-I THRU 3710-UN-ITEM-F
036900        VARYING WS-IX1 FROM 1 BY 1
037000        UNTIL WS-IX1 > LK-ITEM-CNT
037100           OR LK-ERROR-CODE NOT = SPACES.
037200
037300 3700-FIELD-ITEMS-F. EXIT.
037400
037500*-----------------------------------------------------------
037600 3710-UN-ITEM-I.
037700
037800     IF LK-ITEM-QUANTITY(WS-IX1) NOT > 0
037900        MOVE 'VALID_010' TO LK-ERROR-CODE
038000        MOVE 'CANTIDAD DE ITEM NO POSITIVA'
038100           TO LK-ERROR-MESSAGE
038200     END-IF
038300
038400     IF LK-ERROR-CODE = SPACES
038500              AND LK-ITEM-PRICE(WS-IX1) < 0
038600        MOVE 'VALID_011' TO LK-ERROR-CODE
038700        MOVE 'PRECIO DE ITEM NEGATIVO' TO LK-ERROR-MESSAGE
038800     END-IF.
038900
039000 3710-UN-ITEM-F. EXIT.
039100
039200
039300*-----------------------------------------------------------
039400*  VALID_012/013/015 - INTERDEPENDENCIAS ENTRE CAMPOS
039500*-----------------------------------------------------------
039600 4000-INTERDEP-CHECK-I.
039700
039800     IF LK-DUE-DATE NOT = SPACES
039900        IF LK-DUE-DATE NOT > LK-INVOICE-DATE
040000           MOVE 'VALID_012' TO LK-ERROR-CODE
040100           MOVE 'VENCIMIENTO NO POSTERIOR A FACTURA'
040200              TO LK-ERROR-MESSAGE
040300        END-IF
040400     END-IF.
040500
040600     IF LK-ERROR-CODE = SPACES
040700        IF LK-DUE-DATE NOT = SPACES
040800                 AND LK-PAYMENT-DUE-DATE NOT = SPACES
040900           IF LK-PAYMENT-DUE-DATE < LK-DUE-DATE
041000              MOVE 'VALID_015' TO LK-ERROR-CODE
041100              MOVE 'PAGO ANTERIOR AL VENCIMIENTO'
041200                 TO LK-ERROR-MESSAGE
041300           END-IF
041400        END-IF
041500     END-IF.
041600
041700     IF LK-ERROR-CODE = SPACES
041800        PERFORM 4100-UNIQUE-ITEMS-I
041900     END-IF.
042000
042100 4000-INTERDEP-CHECK-F. EXIT.
042200
042300*-----------------------------------------------------------
042400 4100-UNIQUE-ITEMS-I.
042500
042600     PERFORM 4110-OUTER-ITEM-I THRU 4110-OUTER-ITEM-F
042700        VARYING WS-IX1 FROM 1 BY 1
042800        UNTIL WS-IX1 > LK-ITEM-CNT
042900           OR LK-ERROR-CODE NOT = SPACES.
043000
043100 4100-UNIQUE-ITEMS-F. EXIT.
043200
043300*-----------------------------------------------------------
043400 4110-OUTER-ITEM-I.
043500
043600     PERFORM 4120-INNER-ITEM-I THRU 4120-INNER-ITEM-F
043700        VARYING WS-IX2 FROM 1 BY 1
043800        UNTIL WS-IX2 > LK-ITEM-CNT
043900           OR LK-ERROR-CODE NOT = SPACES.
044000
044100 4110-OUTER-ITEM-F. EXIT.
044200
044300*-----------------------------------------------------------
044400 4120-INNER-ITEM-I.
044500
044600     IF WS-IX1 NOT = WS-IX2
044700        IF LK-ITEM-ID(WS-IX1) = LK-ITEM-ID(WS-IX2)
044800           MOVE 'VALID_013' TO LK-ERROR-CODE
044900           MOVE 'ITEM-ID DUPLICADO EN LA FACTURA'
045000              TO LK-ERROR-MESSAGE
045100        END-IF
045200     END-IF.
045300
045400 4120-INNER-ITEM-F. EXIT.
