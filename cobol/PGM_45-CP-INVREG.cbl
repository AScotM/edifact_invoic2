000100*****************************************************************
000200*    CP-INVREG                                                  *
000300*    =========                                                  *
000400*    LAYOUT FISICO DEL ARCHIVO INVOICE-IN.                      *
000500*    REGISTRO GENERICO DE 620 BYTES, PRIMER BYTE = TIPO DE REG. *
000600*      REG-TIPO = '1'  CABECERA DE FACTURA  (1 POR FACTURA)     *
000700*      REG-TIPO = '2'  PARTE (COMPRADOR/VENDEDOR, 2 POR FACT.)  *
000800*      REG-TIPO = '3'  ITEM DE FACTURA (1 A N POR FACTURA)      *
000900*    LAS TRES VISTAS SE DEFINEN POR REDEFINES SOBRE EL MISMO    *
001000*    BUFFER DE ENTRADA; EDIBATCH DECIDE LA VISTA SEGUN REG-TIPO.*
001100*****************************************************************
001200 01  WS-REG-ENTRADA.
001300     05  WS-REG-TIPO             PIC X(01).
001400     05  FILLER                  PIC X(619).
001500
001600*-----------------------------------------------------------
001700*   VISTA 1 : CABECERA DE FACTURA (REG-TIPO = '1')
001800*-----------------------------------------------------------
001900 01  WS-REG-HEADER REDEFINES WS-REG-ENTRADA.
002000     05  HDR-TIPO                PIC X(01).
002100     05  HDR-INVOICE-NUMBER      PIC X(35).
002200     05  HDR-INVOICE-DATE        PIC X(08).
002300     05  HDR-DUE-DATE            PIC X(08).
002400     05  HDR-PAYMENT-DUE-DATE    PIC X(08).
002500     05  HDR-CURRENCY            PIC X(03).
002600     05  HDR-TAX-RATE-IND        PIC X(01).
002700     05  HDR-TAX-RATE            PIC S9(03)V9(02).
002800     05  HDR-PAYMENT-TERMS       PIC X(10).
002900     05  HDR-SENDER-ID           PIC X(35).
003000     05  HDR-RECEIVER-ID         PIC X(35).
003100     05  HDR-CHARSET             PIC X(04).
003200     05  HDR-VERSION             PIC X(01).
003300     05  HDR-APPLICATION-REF     PIC X(14).
003400     05  HDR-PRIORITY            PIC X(01).
003500     05  HDR-ACK-REQUEST         PIC X(01).
003600     05  HDR-AGREEMENT-ID        PIC X(14).
003700     05  HDR-TEST-INDICATOR      PIC X(01).
003800     05  HDR-NOTES               PIC X(350).
003900     05  HDR-BANK-ACCOUNT        PIC X(35).
004000     05  HDR-BANK-CODE           PIC X(11).
004100     05  HDR-MESSAGE-REF         PIC X(14).
004200     05  HDR-INTERCHANGE-REF     PIC X(14).
004300     05  FILLER                  PIC X(11).
004400
004500*-----------------------------------------------------------
004600*   VISTA 2 : PARTE COMPRADOR / VENDEDOR (REG-TIPO = '2')
004700*-----------------------------------------------------------
004800 01  WS-REG-PARTY REDEFINES WS-REG-ENTRADA.
004900     05  PTY-TIPO                PIC X(01).
005000     05  PTY-ROLE                PIC X(06).
005100     05  PTY-ID                  PIC X(35).
005200     05  PTY-NAME                PIC X(70).
005300     05  PTY-ADDRESS             PIC X(70).
005400     05  PTY-CONTACT             PIC X(70).
005500     05  FILLER                  PIC X(368).
005600
005700*-----------------------------------------------------------
005800*   VISTA 3 : ITEM DE FACTURA (REG-TIPO = '3')
005900*-----------------------------------------------------------
006000 01  WS-REG-ITEM REDEFINES WS-REG-ENTRADA.
006100     05  ITM-TIPO                PIC X(01).
006200     05  ITM-ITEM-ID             PIC X(35).
006300     05  ITM-DESCRIPTION         PIC X(70).
006400     05  ITM-QUANTITY            PIC S9(09)V9(06).
006500     05  ITM-PRICE               PIC S9(09)V9(06).
006600     05  ITM-UNIT                PIC X(03).
006700     05  ITM-TAX-CATEGORY        PIC X(03).
006800     05  FILLER                  PIC X(478).
