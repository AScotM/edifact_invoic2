000100*****************************************************************
000200*    CP-WORK                                                    *
000300*    ========                                                   *
000400*    AREA DE COMUNICACION (LINKAGE) ENTRE EDIBATCH, EDIVALID,   *
000500*    EDIFGEN Y EDICHECK. CONTIENE LOS DATOS YA DESGLOSADOS DE   *
000600*    UNA FACTURA (CABECERA + COMPRADOR + VENDEDOR + ITEMS) MAS  *
000700*    LOS TOTALES CALCULADOS Y EL RESULTADO DE CADA FASE.        *
000800*    2025-02-11 RVG TICKET EDI-0101 VERSION INICIAL.            *
000900*****************************************************************
001000 01  LK-INVOICE-DATA.
001100
001200*--------------  CABECERA  --------------------------------
001300     05  LK-HDR-DATA.
001400         10  LK-INVOICE-NUMBER       PIC X(35).
001500         10  LK-INVOICE-DATE         PIC X(08).
001600         10  LK-DUE-DATE             PIC X(08).
001700         10  LK-PAYMENT-DUE-DATE     PIC X(08).
001800         10  LK-CURRENCY             PIC X(03).
001900         10  LK-TAX-RATE-IND         PIC X(01).
002000             88  LK-TAX-RATE-PRESENT     VALUE 'Y'.
002100         10  LK-TAX-RATE             PIC S9(03)V9(02) COMP-3.
002200         10  LK-PAYMENT-TERMS        PIC X(10).
002300         10  LK-SENDER-ID            PIC X(35).
002400         10  LK-RECEIVER-ID          PIC X(35).
002500         10  LK-CHARSET              PIC X(04).
002600         10  LK-VERSION              PIC X(01).
002700         10  LK-APPLICATION-REF      PIC X(14).
002800         10  LK-PRIORITY             PIC X(01).
002900         10  LK-ACK-REQUEST          PIC X(01).
003000         10  LK-AGREEMENT-ID         PIC X(14).
003100         10  LK-TEST-INDICATOR       PIC X(01).
003200         10  LK-NOTES                PIC X(350).
003300         10  LK-BANK-ACCOUNT         PIC X(35).
003400         10  LK-BANK-CODE            PIC X(11).
003500         10  LK-MESSAGE-REF          PIC X(14).
003600         10  LK-INTERCHANGE-REF      PIC X(14).
003700         10  FILLER                  PIC X(06).
003800
003900*--------------  COMPRADOR (BUYER)  -------------------------
004000     05  LK-BUYER-DATA.
004100         10  LK-BUYER-PRESENT        PIC X(01).
004200             88  LK-BUYER-OK             VALUE 'Y'.
004300         10  LK-BUYER-ID             PIC X(35).
004400         10  LK-BUYER-NAME           PIC X(70).
004500         10  LK-BUYER-ADDRESS        PIC X(70).
004600         10  LK-BUYER-CONTACT        PIC X(70).
004700         10  FILLER                  PIC X(04).
004800
004900*--------------  VENDEDOR (SELLER)  -------------------------
005000     05  LK-SELLER-DATA.
005100         10  LK-SELLER-PRESENT       PIC X(01).
005200             88  LK-SELLER-OK            VALUE 'Y'.
005300         10  LK-SELLER-ID            PIC X(35).
005400         10  LK-SELLER-NAME          PIC X(70).
005500         10  LK-SELLER-ADDRESS       PIC X(70).
005600         10  LK-SELLER-CONTACT       PIC X(70).
005700         10  FILLER                  PIC X(04).
005800
005900*--------------  ITEMS  --------------------------------------
006000     05  LK-ITEM-CNT                 PIC 9(06) COMP.
006100     05  FILLER                      PIC X(04).
006200     05  LK-ITEM-TABLE OCCURS 999999 TIMES
006300             INDEXED BY LK-ITEM-IX.
006400         10  LK-ITEM-ID              PIC X(35).
006500         10  LK-ITEM-DESCRIPTION     PIC X(70).
006600         10  LK-ITEM-QUANTITY        PIC S9(09)V9(06) COMP-3.
006700         10  LK-ITEM-PRICE           PIC S9(09)V9(06) COMP-3.
006800         10  LK-ITEM-UNIT            PIC X(03).
006900         10  LK-ITEM-TAX-CATEGORY    PIC X(03).
007000         10  FILLER                  PIC X(02).
007100
007200*--------------  TOTALES CALCULADOS  --------------------------
007300     05  LK-TOTALS.
007400         10  LK-SUBTOTAL             PIC S9(11)V9(02) COMP-3.
007500         10  LK-TAX-AMOUNT           PIC S9(11)V9(02) COMP-3.
007600         10  LK-GRAND-TOTAL          PIC S9(11)V9(02) COMP-3.
007700         10  FILLER                  PIC X(04).
007800
007900*--------------  RESULTADO DE LA FASE EN CURSO  ----------------
008000     05  LK-RESULT.
008100         10  LK-ERROR-CODE           PIC X(10).
008200         10  LK-ERROR-MESSAGE        PIC X(60).
008300         10  LK-SEGMENT-COUNT        PIC 9(06) COMP.
008400         10  FILLER                  PIC X(04).
