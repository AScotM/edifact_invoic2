000100*****************************************************************
000200*    CP-SEGTB                                                   *
000300*    ========                                                   *
000400*    TABLA DE SEGMENTOS EDIFACT ARMADOS (LINKAGE) COMPARTIDA    *
000500*    ENTRE EDIFGEN (ARMA), EDICHECK (RELEE) Y EDIBATCH (GRABA). *
000600*    TAMANO FIJADO POR ESTANDAR DE INSTALACION PARA TRABAJOS    *
000700*    EDI (REGION DE BATCH, TICKET EDI-0103) - VER GEN_012.      *
000800*    2025-02-18 RVG TICKET EDI-0103 VERSION INICIAL.            *
000900*****************************************************************
001000 01  LK-SEGMENT-DATA.
001100     05  LK-SEG-CNT                  PIC 9(06) COMP.
001200     05  LK-SEG-TOTAL-CHARS          PIC 9(09) COMP.
001300     05  FILLER                      PIC X(04).
001400     05  LK-SEG-TABLE OCCURS 50000 TIMES
001500             INDEXED BY LK-SEG-IX.
001600         10  LK-SEG-LEN              PIC 9(04) COMP.
001700         10  LK-SEG-TEXT             PIC X(2000).
