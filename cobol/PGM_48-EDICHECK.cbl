000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EDICHECK.
000300 AUTHOR. M CASTRO ARIAS.
000400 INSTALLATION. DATAPROC S.A. - BATCH EDI.
000500 DATE-WRITTEN. 03/10/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    EDICHECK
001100*    ========
001200*    RELEE LOS SEGMENTOS ARMADOS POR EDIFGEN (TABLA COMPARTIDA
001300*    CP-SEGTB) Y VERIFICA LA ESTRUCTURA DEL MENSAJE ANTES DE QUE
001400*    EDIBATCH LA GRABE: PRIMER SEGMENTO UNA, TERMINADOR Y LARGO
001500*    DE CADA SEGMENTO, Y EXACTAMENTE UN UNH/UNT/UNB/UNZ. EL
001600*    PRIMER ERROR ENCONTRADO SE DEVUELVE EN LK-ERROR-CODE.
001700*-----------------------------------------------------------------
001800*    HISTORIAL DE CAMBIOS
001900*-----------------------------------------------------------------
002000*    03/10/94  MCA  EDI-0022  VERSION INICIAL - UNA PRIMERO,
002100*                             TERMINADOR Y LARGO DE SEGMENTO.
002200*    11/21/94  MCA  EDI-0029  AGREGADO CONTEO DE UNH/UNT/UNB/UNZ
002300*                             (GEN_006) - ANTES SOLO SE MIRABA EL
002400*                             PRIMER Y ULTIMO SEGMENTO.
002500*    09/02/97  JTQ  EDI-0049  CORRECCION: EL LARGO MAXIMO DE
002600*                             SEGMENTO SE COMPARABA CONTRA 2048
002700*                             EN VEZ DE 2000 (GEN_004).
002800*    03/02/98  JTQ  EDI-0054  REVISION GENERAL Y2K: SIN CAMBIOS DE
002900*                             CODIGO, SOLO PRUEBA DE REGRESION.
003000*    01/11/99  JTQ  EDI-0054  CONFIRMADA PRUEBA DE REGRESION Y2K.
003100*    2025-02-18  RVG  EDI-0103  MIGRACION A LA TABLA COMPARTIDA
003200*                               CP-SEGTB (ANTES ARCHIVO TEMPORAL).
003300*    2026-02-19  LFM  EDI-0118  ESTANDARIZADOS LOS ROTULOS DE
003400*                               PARRAFO A -I/-F (CRITERIO DE LA
003500*                               INSTALACION); PLEGADO EL PARRAFO
003600*                               DE SALIDA A MAIN-PROGRAM-F. GOBACK
003700*                               DIRECTO - SIN CAMBIO DE LOGICA.
003800******************************************************************
003900
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     CLASS WS-CLASE-ALFANUM IS 'A' THRU 'Z', '0' THRU '9'.
004600
004700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*========================
005100
005200*    ----------- CARACTERES DE SERVICIO EDIFACT -----------------
005300 77  WS-CHAR-APOS           PIC X(01) VALUE ''''.
005400 77  WS-CHAR-PLUS           PIC X(01) VALUE '+'.
005500
005600*    ----------- CONTADORES DE SOBRE (UNH/UNT/UNB/UNZ), EN GRUPO
005700*    PARA PODER RECORRERLOS COMO TABLA EN 2300-CHECK-CONTEOS
005800 01  WS-CNT-GRUPO.
005900     05  WS-CNT-UNH             PIC 9(04) COMP VALUE ZERO.
006000     05  WS-CNT-UNT             PIC 9(04) COMP VALUE ZERO.
006100     05  WS-CNT-UNB             PIC 9(04) COMP VALUE ZERO.
006200     05  WS-CNT-UNZ             PIC 9(04) COMP VALUE ZERO.
006300 01  WS-CNT-TABLA-R REDEFINES WS-CNT-GRUPO.
006400     05  WS-CNT-TABLA           PIC 9(04) COMP OCCURS 4 TIMES.
006500
006600*    ----------- INDICE DE RECORRIDO DE LA TABLA DE SEGMENTOS ----
006700 77  WS-CHK-IX              PIC 9(06) COMP VALUE ZERO.
006800 77  WS-CNT-TX              PIC 9(02) COMP VALUE ZERO.
006900 01  WS-CHK-TAG             PIC X(04).
007000 01  WS-CHK-TAG-R REDEFINES WS-CHK-TAG.
007100     05  WS-CHK-TAG-COD         PIC X(03).
007200     05  WS-CHK-TAG-SEP         PIC X(01).
007300 77  WS-CHK-LEN             PIC 9(04) COMP VALUE ZERO.
007400
007500*    ----------- AREA DE DIAGNOSTICO (RELLENO DEL MENSAJE) -------
007600 01  WS-CHK-DIAG.
007700     05  WS-CHK-DIAG-SEG        PIC Z(05)9.
007800     05  FILLER                 PIC X(02) VALUE SPACES.
007900     05  WS-CHK-DIAG-TXTO       PIC X(50).
008000 01  WS-CHK-DIAG-R REDEFINES WS-CHK-DIAG.
008100     05  WS-CHK-DIAG-X          PIC X(58).
008200
008300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008400 LINKAGE SECTION.
008500*================
008600     COPY CPWORK.
008700
008800     COPY SEGTB.
008900
009000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100 PROCEDURE DIVISION USING LK-INVOICE-DATA, LK-SEGMENT-DATA.
009200
009300
009400 MAIN-PROGRAM-I.
009500
009600     MOVE ZERO TO WS-CNT-UNH
009700     MOVE ZERO TO WS-CNT-UNT
009800     MOVE ZERO TO WS-CNT-UNB
009900     MOVE ZERO TO WS-CNT-UNZ
010000
010100     IF LK-SEG-CNT = ZERO
010200        MOVE 'GEN_006' TO LK-ERROR-CODE
010300        MOVE 'NO HAY SEGMENTOS ARMADOS PARA REVISAR'
010400           TO LK-ERROR-MESSAGE
010500     ELSE
010600        PERFORM 2100-CHECK-PRIMERO-I THRU 2100-CHECK-PRIMERO-F
010700
010800        IF LK-ERROR-CODE = SPACES
010900           PERFORM 2200-CHECK-SEG-I THRU 2200-CHECK-SEG-F
011000              VARYING WS-CHK-IX FROM 1 BY 1
011100              UNTIL WS-CHK-IX > LK-SEG-CNT
011200              OR LK-ERROR-CODE NOT = SPACES
011300        END-IF
011400
011500        IF LK-ERROR-CODE = SPACES
011600           PERFORM 2300-CHECK-CONTEOS-I THRU 2300-CHECK-CONTEOS-F
011700        END-IF
011800     END-IF.
011900
012000 MAIN-PROGRAM-F. GOBACK.
012100
012200*-----------------------------------------------------------------
012300*    EL PRIMER SEGMENTO ARMADO DEBE SER 'UNA' (GEN_006)
012400*-----------------------------------------------------------------
012500 2100-CHECK-PRIMERO-I.
012600
012700     IF LK-SEG-TEXT(1)(1:3) NOT = 'UNA'
012800        MOVE 'GEN_006' TO LK-ERROR-CODE
012900        MOVE 'EL PRIMER SEGMENTO ARMADO NO ES UNA'
013000           TO LK-ERROR-MESSAGE
013100     END-IF.
013200
013300 2100-CHECK-PRIMERO-F. EXIT.
013400
013500*-----------------------------------------------------------------
013600*    UN SEGMENTO DE LA TABLA (WS-CHK-IX): TERMINADOR, LARGO MAXIMO
013700*    Y ACUMULACION DE LOS CONTADORES DE SOBRE
013800*-----------------------------------------------------------------
013900 2200-CHECK-SEG-I.
014000
014100     MOVE LK-SEG-LEN(WS-CHK-IX) TO WS-CHK-LEN
014200     MOVE LK-SEG-TEXT(WS-CHK-IX)(1:4) TO WS-CHK-TAG
014300
014400     IF WS-CHK-LEN > 2000 OR WS-CHK-LEN = ZERO
014500        MOVE 'GEN_004' TO LK-ERROR-CODE
014600        MOVE WS-CHK-IX TO WS-CHK-DIAG-SEG
014700        MOVE 'SEGMENTO DE LARGO INVALIDO, VER NRO.'
014800           TO WS-CHK-DIAG-TXTO
014900        MOVE WS-CHK-DIAG TO LK-ERROR-MESSAGE
015000     END-IF.
015100
015200     IF LK-ERROR-CODE = SPACES
015300        IF LK-SEG-TEXT(WS-CHK-IX)(WS-CHK-LEN:1) NOT = WS-CHAR-APOS
015400           MOVE 'GEN_006' TO LK-ERROR-CODE
015500           MOVE WS-CHK-IX TO WS-CHK-DIAG-SEG
015600           MOVE 'SEGMENTO SIN COMILLA DE CIERRE, VER NRO.'
015700              TO WS-CHK-DIAG-TXTO
015800           MOVE WS-CHK-DIAG TO LK-ERROR-MESSAGE
015900        END-IF
016000     END-IF.
016100
016200     IF LK-ERROR-CODE = SPACES
016300        IF WS-CHK-TAG(1:1) IS NOT WS-CLASE-ALFANUM
016400           MOVE 'GEN_006' TO LK-ERROR-CODE
016500           MOVE WS-CHK-IX TO WS-CHK-DIAG-SEG
016600           MOVE 'SEGMENTO CON ETIQUETA INVALIDA, VER NRO.'
016700              TO WS-CHK-DIAG-TXTO
016800           MOVE WS-CHK-DIAG TO LK-ERROR-MESSAGE
016900        END-IF
017000     END-IF.
017100
017200     IF LK-ERROR-CODE = SPACES AND WS-CHK-TAG-SEP = WS-CHAR-PLUS
017300        EVALUATE WS-CHK-TAG-COD
017400           WHEN 'UNH'
017500              ADD 1 TO WS-CNT-UNH
017600           WHEN 'UNT'
017700              ADD 1 TO WS-CNT-UNT
017800           WHEN 'UNB'
017900              ADD 1 TO WS-CNT-UNB
018000           WHEN 'UNZ'
018100              ADD 1 TO WS-CNT-UNZ
018200        END-EVALUATE
018300     END-IF.
018400
018500 2200-CHECK-SEG-F. EXIT.
018600
018700*-----------------------------------------------------------------
018800*    EXACTAMENTE UN UNH+, UN UNT+, UN UNB+ Y UN UNZ+ (GEN_006)
018900*-----------------------------------------------------------------
019000 2300-CHECK-CONTEOS-I.
019100
019200     MOVE ZERO TO WS-CNT-TX
019300     PERFORM 2310-ONE-CONTEO-I THRU 2310-ONE-CONTEO-F
019400        VARYING WS-CNT-TX FROM 1 BY 1
019500        UNTIL WS-CNT-TX > 4
019600        OR LK-ERROR-CODE NOT = SPACES.
019700
019800 2300-CHECK-CONTEOS-F. EXIT.
019900
020000*-----------------------------------------------------------------
020100*    CADA UNO DE LOS 4 CONTADORES DEBE VALER EXACTAMENTE 1
020200*-----------------------------------------------------------------
020300 2310-ONE-CONTEO-I.
020400
020500     IF WS-CNT-TABLA(WS-CNT-TX) NOT = 1
020600        MOVE 'GEN_006' TO LK-ERROR-CODE
020700        MOVE 'FALTA O SOBRA UNH/UNT/UNB/UNZ EN EL MENSAJE'
020800           TO LK-ERROR-MESSAGE
020900     END-IF.
021000
021100 2310-ONE-CONTEO-F. EXIT.
