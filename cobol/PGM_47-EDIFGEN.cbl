000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EDIFGEN.
000300 AUTHOR. R VILLAGRA GOMEZ.
000400 INSTALLATION. DATAPROC S.A. - BATCH EDI.
000500 DATE-WRITTEN. 11/08/93.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800
000900*****************************************************************
001000*    EDIFGEN                                                     *
001100*    =======                                                     *
001200*    ARMA EL MENSAJE EDIFACT INVOIC (D.96A) A PARTIR DE LA       *
001300*    FACTURA YA VALIDADA POR EDIVALID (CP-WORK). DEJA CADA       *
001400*    SEGMENTO ARMADO EN LA TABLA COMPARTIDA CP-SEGTB, PARA QUE   *
001500*    EDICHECK LA RELEA ANTES DE QUE EDIBATCH LA GRABE.           *
001600*    NO ESCRIBE ARCHIVO: SOLO ARMA SEGMENTOS EN MEMORIA.         *
001700*-----------------------------------------------------------------
001800*    HISTORIAL DE CAMBIOS
001900*-----------------------------------------------------------------
002000*    11/08/93  RVG  EDI-0011  VERSION INICIAL - SOBRE/CABECERA/
002100*                             PARTES/ITEMS BASICOS.
002200*    02/25/94  MCA  EDI-0020  AGREGADOS FTX (TEXTO LIBRE EN
002300*                             TROZOS DE 70) Y FII (DATOS BANCO).
002400*    08/14/95  SDP  EDI-0034  CORRECCION DE REDONDEO EN MOA:
002500*                             SUBTOTAL/IMPUESTO A PRECISION
002600*                             COMPLETA ANTES DE CUANTIFICAR.
002700*    09/20/96  JTQ  EDI-0046  SOPORTE DE COMA DECIMAL PARA
002800*                             CHARSETS UNOA/UNOB.
002900*    03/02/98  JTQ  EDI-0053  REVISION GENERAL Y2K: SELLO DE
003000*                             FECHA DEL SOBRE (UNB) Y REFERENCIAS
003100*                             YA NO ASUMEN VENTANA DE SIGLO.
003200*    01/11/99  JTQ  EDI-0053  CONFIRMADA PRUEBA DE REGRESION Y2K.
003300*    06/03/02  LFM  EDI-0068  ELIMINADA FUNCION INTRINSECA MOD
003400*                             (NO SOPORTADA EN EL COMPILADOR DE
003500*                             PRODUCCION) - CAMBIADA POR DIVIDE.
003600*    11/19/04  LFM  EDI-0074  AGREGADO LIMITE DE 2000 CARACTERES
003700*                             POR SEGMENTO (GEN_004) CON CORTE DE
003800*                             ARMADO AL PRIMER SEGMENTO QUE LO
003900*                             SUPERE.
004000*    2025-02-18  RVG  EDI-0103  MIGRACION A LA TABLA COMPARTIDA
004100*                               CP-SEGTB (ANTES BUFFER INTERNO).
004200*    2026-02-19  LFM  EDI-0118  CORRECCION: EL CONTADOR DEL UNT
004300*                               SE CALCULABA LK-SEG-CNT + 1, LO
004400*                               QUE ARRASTRABA LOS DOS SEGMENTOS
004500*                               DEL SOBRE (UNA/UNB). AHORA SE
004600*                               CALCULA LK-SEG-CNT - 1, SEGUN
004700*                               LA CUENTA DE UNH A UNT INCLUSIVE.
004800*    2026-02-19  LFM  EDI-0118  ESTANDARIZADOS LOS ROTULOS DE
004900*                               PARRAFO A -I/-F (CRITERIO DE LA
005000*                               INSTALACION) - NO HAY CAMBIO DE
005100*                               LOGICA EN ESTE PUNTO.
005200*    2026-03-05  SDP  EDI-0121  CORRECCION: LA UNA SE ARMABA CON
005300*                               WS-SEG-POS EN 9 EN VEZ DE 10, POR
005400*                               LO QUE 8200-EMIT-SEGMENT CORTABA
005500*                               LA COMILLA DE CIERRE DEL SEGMENTO
005600*                               DE SERVICIO. EDICHECK RECHAZABA
005700*                               TODA FACTURA POR ESTA CAUSA.
005800*    2026-03-06  SDP  EDI-0124  8110-ESCAPE-SCAN CONTABA UN BLANCO
005900*                               POR CADA CARACTER DE CONTROL, EN
006000*                               VEZ DE DESCARTARLO, INFLANDO EL
006100*                               LARGO DEL DATO ESCAPADO. AHORA SE
006200*                               SALTA CON CONTINUE SIN SUMAR A
006300*                               OUTLEN.
006400*****************************************************************
006500
006600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900
007000 SPECIAL-NAMES.
007100     CLASS WS-CLASE-CONTROL IS X'00' THRU X'1F', X'7F'.
007200
007300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600*========================
007700
007800*----------- CARACTERES DE SERVICIO EDIFACT --------------------
007900 01  WS-CHAR-APOS            PIC X(01) VALUE ''''.
008000 01  WS-CHAR-PLUS            PIC X(01) VALUE '+'.
008100 01  WS-CHAR-COLON           PIC X(01) VALUE ':'.
008200 01  WS-CHAR-STAR            PIC X(01) VALUE '*'.
008300 01  WS-CHAR-QMARK           PIC X(01) VALUE '?'.
008400
008500*----------- SELLO DE FECHA/HORA DEL SOBRE (UNB) ---------------
008600 01  WS-SYS-FECHA            PIC 9(06).
008700 01  WS-SYS-HORA             PIC 9(08).
008800 01  WS-UNB-SELLO            PIC X(10).
008900 01  WS-UNB-SELLO-R REDEFINES WS-UNB-SELLO.
009000     05  WS-UNB-SELLO-FECHA     PIC X(06).
009100     05  WS-UNB-SELLO-HORA      PIC X(04).
009200
009300*----------- CONTADORES DE ARMADO DE SEGMENTOS ------------------
009400 77  WS-UNH-SEG-CNT          PIC 9(06) COMP VALUE ZERO.
009500 77  WS-IX                   PIC 9(06) COMP VALUE ZERO.
009600 77  WS-IX2                  PIC 9(06) COMP VALUE ZERO.
009700 77  WS-NOTAS-LEN             PIC 9(04) COMP VALUE ZERO.
009800 77  WS-NOTAS-TROZOS         PIC 9(04) COMP VALUE ZERO.
009900 77  WS-NOTAS-TROZO-LEN      PIC 9(04) COMP VALUE ZERO.
010000 77  WS-NOTAS-POS            PIC 9(04) COMP VALUE ZERO.
010100
010200*----------- ACUMULADORES A PRECISION COMPLETA ------------------
010300 77  WS-LINE-EXT             PIC S9(12)V9(06) COMP-3.
010400 77  WS-SUBTOTAL-FULL        PIC S9(12)V9(06) COMP-3 VALUE ZERO.
010500 77  WS-TAX-FULL             PIC S9(12)V9(06) COMP-3 VALUE ZERO.
010600
010700*----------- BUFFER DE ARMADO DEL SEGMENTO EN CURSO -------------
010800 01  WS-SEG-LINE             PIC X(2000).
010900 01  WS-SEG-LINE-R REDEFINES WS-SEG-LINE.
011000     05  WS-SEG-TAG              PIC X(03).
011100     05  WS-SEG-BODY             PIC X(1997).
011200 77  WS-SEG-POS              PIC 9(04) COMP VALUE ZERO.
011300 77  WS-APPEND-SRC           PIC X(40).
011400 77  WS-APPEND-SRC-LEN       PIC 9(04) COMP VALUE ZERO.
011500
011600*----------- RUTINA DE ESCAPE (CARACTERES DE SERVICIO) ----------
011700 77  WS-ESC-IN               PIC X(350).
011800 77  WS-ESC-MAXLEN           PIC 9(04) COMP VALUE ZERO.
011900 77  WS-ESC-LEN              PIC 9(04) COMP VALUE ZERO.
012000 77  WS-ESC-IX               PIC 9(04) COMP VALUE ZERO.
012100 77  WS-ESC-OUT              PIC X(700).
012200 77  WS-ESC-OUTLEN           PIC 9(04) COMP VALUE ZERO.
012300 77  WS-ESC-CHAR             PIC X(01).
012400 77  WS-TRIM-FOUND           PIC X(01) VALUE 'N'.
012500     88  WS-TRIM-SE-ENCONTRO      VALUE 'Y'.
012600
012700*----------- FORMATO DE NUMEROS (DECIMAL Y ORDINAL) -------------
012800 77  WS-FMT-IN               PIC S9(09)V9(06) COMP-3.
012900 77  WS-FMT-ROUNDED          PIC S9(09)V99 COMP-3.
013000 77  WS-FMT-CHARSET          PIC X(04).
013100 01  WS-FMT-EDITED           PIC -(09)9.99.
013200 01  WS-FMT-EDITED-R REDEFINES WS-FMT-EDITED.
013300     05  WS-FMT-SIGN             PIC X(01).
013400     05  WS-FMT-DIGITS           PIC X(12).
013500 77  WS-NUM-START            PIC 9(02) COMP VALUE ZERO.
013600 77  WS-NUM-FOUND            PIC X(01) VALUE 'N'.
013700 77  WS-DTM-CODE-LEN         PIC 9(02) COMP VALUE ZERO.
013800 77  WS-ORD-IX                PIC 9(06) COMP VALUE ZERO.
013900 77  WS-ORD-EDITED           PIC Z(05)9.
014000
014100*----------- COMPROBACION DE DIRECCION DE CORREO (COM) ----------
014200 77  WS-AT-COUNT             PIC 9(02) COMP VALUE ZERO.
014300
014400*----------- AREA DE PARTES (NAD/LOC/COM) -----------------------
014500 77  WS-PTY-BUF              PIC X(250).
014600
014700*----------- AREA DE RESUMEN DE MONTOS (MOA) --------------------
014800 77  WS-MOA-CODE             PIC X(03).
014900
015000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015100 LINKAGE SECTION.
015200*================
015300     COPY CPWORK.
015400
015500     COPY SEGTB.
015600
015700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015800 PROCEDURE DIVISION USING LK-INVOICE-DATA, LK-SEGMENT-DATA.
015900
016000
016100 MAIN-PROGRAM-I.
016200
016300     MOVE SPACES TO LK-ERROR-CODE
016400     MOVE SPACES TO LK-ERROR-MESSAGE
016500     MOVE ZERO TO LK-SEGMENT-COUNT
016600     MOVE ZERO TO LK-SEG-CNT
016700     MOVE ZERO TO LK-SEG-TOTAL-CHARS
016800
016900     PERFORM 2000-ENVELOPE-I THRU 2000-ENVELOPE-F
017000
017100     IF LK-ERROR-CODE = SPACES
017200        PERFORM 2100-HEADER-I THRU 2100-HEADER-F
017300     END-IF
017400
017500     IF LK-ERROR-CODE = SPACES
017600        PERFORM 2200-PARTY-I THRU 2200-PARTY-F
017700     END-IF
017800
017900     IF LK-ERROR-CODE = SPACES
018000        PERFORM 2300-ITEMS-I THRU 2300-ITEMS-F
018100     END-IF
018200
018300     IF LK-ERROR-CODE = SPACES
018400        PERFORM 2400-FREETEXT-I THRU 2400-FREETEXT-F
018500     END-IF
018600
018700     IF LK-ERROR-CODE = SPACES
018800        PERFORM 2500-PAYMENT-I THRU 2500-PAYMENT-F
018900     END-IF
019000
019100     IF LK-ERROR-CODE = SPACES
019200        PERFORM 2600-SUMMARY-I THRU 2600-SUMMARY-F
019300     END-IF
019400
019500     IF LK-ERROR-CODE = SPACES
019600        PERFORM 2700-TRAILER-I THRU 2700-TRAILER-F
019700     END-IF
019800
019900     MOVE LK-SEG-CNT TO LK-SEGMENT-COUNT.
020000
020100 MAIN-PROGRAM-F. GOBACK.
020200
020300*-----------------------------------------------------------------
020400*    UNA (CARACTERES DE SERVICIO) Y UNB (CABECERA DE INTERCAMBIO)
020500*    EDI-0121: WS-SEG-POS QUEDA EN LARGO+1 (9 CARACTERES DE LA
020600*    UNA MAS 1), IGUAL QUE EN CADA SEGMENTO DE ESTE PROGRAMA.
020700*-----------------------------------------------------------------
020800 2000-ENVELOPE-I.
020900
021000     MOVE SPACES TO WS-SEG-LINE
021100     MOVE 1 TO WS-SEG-POS
021200     MOVE 'UNA:+.? ''' TO WS-SEG-LINE(1:9)
021300     MOVE 10 TO WS-SEG-POS
021400     PERFORM 8200-EMIT-SEGMENT-I THRU 8200-EMIT-SEGMENT-F
021500
021600*    SELLO DE FECHA Y HORA DEL INTERCAMBIO (AAMMDD / HHMM)
021700     ACCEPT WS-SYS-FECHA FROM DATE
021800     ACCEPT WS-SYS-HORA FROM TIME
021900     MOVE WS-SYS-FECHA TO WS-UNB-SELLO-FECHA
022000     MOVE WS-SYS-HORA(1:4) TO WS-UNB-SELLO-HORA
022100
022200     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
022300     MOVE 'UNB' TO WS-SEG-LINE(1:3)
022400     MOVE 4 TO WS-SEG-POS
022500*    COMPUESTO CHARSET:VERSION ARMADO SIN PASAR POR EL ESCAPE
022600     PERFORM 8061-ADD-SEP-I THRU 8061-ADD-SEP-F
022700     MOVE LK-CHARSET TO WS-ESC-IN(1:4)
022800     MOVE 4 TO WS-ESC-MAXLEN
022900     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F
023000     MOVE WS-CHAR-COLON TO WS-APPEND-SRC(1:1)
023100     MOVE 1 TO WS-APPEND-SRC-LEN
023200     PERFORM 8210-APPEND-RAW-I THRU 8210-APPEND-RAW-F
023300     MOVE LK-VERSION TO WS-ESC-IN(1:1)
023400     MOVE 1 TO WS-ESC-MAXLEN
023500     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F
023600
023700     MOVE LK-SENDER-ID TO WS-ESC-IN
023800     MOVE 35 TO WS-ESC-MAXLEN
023900     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
024000     MOVE LK-RECEIVER-ID TO WS-ESC-IN
024100     MOVE 35 TO WS-ESC-MAXLEN
024200     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
024300
024400*    FECHA:HORA DEL INTERCAMBIO (COMPUESTO, SIN ESCAPAR)
024500     PERFORM 8061-ADD-SEP-I THRU 8061-ADD-SEP-F
024600     MOVE WS-UNB-SELLO-FECHA TO WS-ESC-IN(1:6)
024700     MOVE 6 TO WS-ESC-MAXLEN
024800     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F
024900     MOVE WS-CHAR-COLON TO WS-APPEND-SRC(1:1)
025000     MOVE 1 TO WS-APPEND-SRC-LEN
025100     PERFORM 8210-APPEND-RAW-I THRU 8210-APPEND-RAW-F
025200     MOVE WS-UNB-SELLO-HORA TO WS-ESC-IN(1:4)
025300     MOVE 4 TO WS-ESC-MAXLEN
025400     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F
025500
025600     MOVE LK-INTERCHANGE-REF TO WS-ESC-IN
025700     MOVE 14 TO WS-ESC-MAXLEN
025800     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
025900
026000     IF LK-APPLICATION-REF NOT = SPACES
026100        MOVE LK-APPLICATION-REF TO WS-ESC-IN
026200        MOVE 14 TO WS-ESC-MAXLEN
026300        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
026400     END-IF
026500
026600     IF LK-PRIORITY NOT = SPACES
026700        MOVE LK-PRIORITY TO WS-ESC-IN
026800        MOVE 1 TO WS-ESC-MAXLEN
026900        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
027000     END-IF
027100
027200     IF LK-ACK-REQUEST NOT = SPACES
027300        MOVE LK-ACK-REQUEST TO WS-ESC-IN
027400        MOVE 1 TO WS-ESC-MAXLEN
027500        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
027600     END-IF
027700
027800     IF LK-AGREEMENT-ID NOT = SPACES
027900        MOVE LK-AGREEMENT-ID TO WS-ESC-IN
028000        MOVE 14 TO WS-ESC-MAXLEN
028100        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
028200     END-IF
028300
028400     IF LK-TEST-INDICATOR NOT = SPACES
028500        MOVE LK-TEST-INDICATOR TO WS-ESC-IN
028600        MOVE 1 TO WS-ESC-MAXLEN
028700        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
028800     END-IF.
028900
029000     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
029100
029200 2000-ENVELOPE-F. EXIT.
029300
029400*-----------------------------------------------------------------
029500*    UNH, BGM, DTM, PAI Y CUX - CABECERA DEL MENSAJE INVOIC
029600*-----------------------------------------------------------------
029700 2100-HEADER-I.
029800
029900     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
030000     MOVE 'UNH' TO WS-SEG-LINE(1:3)
030100     MOVE 4 TO WS-SEG-POS
030200     MOVE LK-MESSAGE-REF TO WS-ESC-IN
030300     MOVE 14 TO WS-ESC-MAXLEN
030400     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
030500*    COMPUESTO FIJO INVOIC:D:96A:UN, SIN PASAR POR EL ESCAPE
030600     PERFORM 8061-ADD-SEP-I THRU 8061-ADD-SEP-F
030700     MOVE 'INVOIC:D:96A:UN' TO WS-APPEND-SRC(1:16)
030800     MOVE 16 TO WS-APPEND-SRC-LEN
030900     PERFORM 8210-APPEND-RAW-I THRU 8210-APPEND-RAW-F
031000     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
031100
031200     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
031300     MOVE 'BGM' TO WS-SEG-LINE(1:3)
031400     MOVE 4 TO WS-SEG-POS
031500     MOVE '380' TO WS-ESC-IN
031600     MOVE 3 TO WS-ESC-MAXLEN
031700     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
031800     MOVE LK-INVOICE-NUMBER TO WS-ESC-IN
031900     MOVE 35 TO WS-ESC-MAXLEN
032000     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
032100     MOVE '9' TO WS-ESC-IN
032200     MOVE 1 TO WS-ESC-MAXLEN
032300     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
032400     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
032500
032600     MOVE '137' TO WS-ESC-IN
032700     MOVE LK-INVOICE-DATE TO WS-ESC-IN(4:8)
032800     MOVE 3 TO WS-DTM-CODE-LEN
032900     PERFORM 2150-DATE-SEGMENT-I THRU 2150-DATE-SEGMENT-F.
033000
033100     IF LK-DUE-DATE NOT = SPACES
033200        MOVE '13' TO WS-ESC-IN
033300        MOVE LK-DUE-DATE TO WS-ESC-IN(3:8)
033400        MOVE 2 TO WS-DTM-CODE-LEN
033500        PERFORM 2150-DATE-SEGMENT-I THRU 2150-DATE-SEGMENT-F
033600     END-IF.
033700
033800     IF LK-PAYMENT-TERMS NOT = SPACES
033900        PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
034000        MOVE 'PAI' TO WS-SEG-LINE(1:3)
034100        MOVE 4 TO WS-SEG-POS
034200        MOVE LK-PAYMENT-TERMS TO WS-ESC-IN
034300        MOVE 10 TO WS-ESC-MAXLEN
034400        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
034500        MOVE '3' TO WS-ESC-IN
034600        MOVE 1 TO WS-ESC-MAXLEN
034700        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
034800        PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
034900
035000        IF LK-PAYMENT-DUE-DATE NOT = SPACES
035100           MOVE '12' TO WS-ESC-IN
035200           MOVE LK-PAYMENT-DUE-DATE TO WS-ESC-IN(3:8)
035300           MOVE 2 TO WS-DTM-CODE-LEN
035400           PERFORM 2150-DATE-SEGMENT-I THRU 2150-DATE-SEGMENT-F
035500        END-IF
035600     END-IF.
035700
035800     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
035900     MOVE 'CUX' TO WS-SEG-LINE(1:3)
036000     MOVE 4 TO WS-SEG-POS
036100     MOVE '2' TO WS-ESC-IN
036200     MOVE 1 TO WS-ESC-MAXLEN
036300     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
036400     MOVE LK-CURRENCY TO WS-ESC-IN
036500     MOVE 3 TO WS-ESC-MAXLEN
036600     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
036700     MOVE '9' TO WS-ESC-IN
036800     MOVE 1 TO WS-ESC-MAXLEN
036900     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
037000     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
037100
037200 2100-HEADER-F. EXIT.
037300
037400*-----------------------------------------------------------------
037500*    RUTINA COMUN PARA LOS SEGMENTOS DTM (RECIBE EL CODIGO YA
037600*    ARMADO EN WS-ESC-IN(1:WS-DTM-CODE-LEN), LA FECHA AAAAMMDD
037700*    A CONTINUACION, Y EL LARGO DEL CODIGO EN WS-DTM-CODE-LEN -
037800*    EL CODIGO DTM NO ES DE ANCHO FIJO, VER '137' VS '13'/'12')
037900*-----------------------------------------------------------------
038000 2150-DATE-SEGMENT-I.
038100
038200     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
038300     MOVE 'DTM' TO WS-SEG-LINE(1:3)
038400     MOVE 4 TO WS-SEG-POS
038500     MOVE WS-DTM-CODE-LEN TO WS-ESC-MAXLEN
038600     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F
038700     MOVE WS-CHAR-COLON TO WS-APPEND-SRC(1:1)
038800     MOVE 1 TO WS-APPEND-SRC-LEN
038900     PERFORM 8210-APPEND-RAW-I THRU 8210-APPEND-RAW-F
039000     COMPUTE WS-NUM-START = WS-DTM-CODE-LEN + 1
039100     MOVE WS-ESC-IN(WS-NUM-START:8) TO WS-ESC-IN
039200     MOVE 8 TO WS-ESC-MAXLEN
039300     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F
039400     MOVE WS-CHAR-COLON TO WS-APPEND-SRC(1:1)
039500     MOVE 1 TO WS-APPEND-SRC-LEN
039600     PERFORM 8210-APPEND-RAW-I THRU 8210-APPEND-RAW-F
039700     MOVE '102' TO WS-ESC-IN
039800     MOVE 3 TO WS-ESC-MAXLEN
039900     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F
040000     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
040100
040200 2150-DATE-SEGMENT-F. EXIT.
040300
040400*-----------------------------------------------------------------
040500*    NAD, LOC Y COM - PARTE COMPRADORA (BY) Y VENDEDORA (SE)
040600*-----------------------------------------------------------------
040700 2200-PARTY-I.
040800
040900     MOVE SPACES TO WS-PTY-BUF
041000     MOVE 'BY' TO WS-PTY-BUF(1:2)
041100     MOVE LK-BUYER-ID TO WS-PTY-BUF(3:35)
041200     MOVE LK-BUYER-NAME TO WS-PTY-BUF(38:70)
041300     MOVE LK-BUYER-ADDRESS TO WS-PTY-BUF(108:70)
041400     MOVE LK-BUYER-CONTACT TO WS-PTY-BUF(178:70)
041500     PERFORM 2210-ONE-PARTY-I THRU 2210-ONE-PARTY-F
041600
041700     IF LK-ERROR-CODE = SPACES
041800        MOVE SPACES TO WS-PTY-BUF
041900        MOVE 'SE' TO WS-PTY-BUF(1:2)
042000        MOVE LK-SELLER-ID TO WS-PTY-BUF(3:35)
042100        MOVE LK-SELLER-NAME TO WS-PTY-BUF(38:70)
042200        MOVE LK-SELLER-ADDRESS TO WS-PTY-BUF(108:70)
042300        MOVE LK-SELLER-CONTACT TO WS-PTY-BUF(178:70)
042400        PERFORM 2210-ONE-PARTY-I THRU 2210-ONE-PARTY-F
042500     END-IF.
042600
042700 2200-PARTY-F. EXIT.
042800
042900*-----------------------------------------------------------------
043000*    ARMA UN NAD COMPLETO (MAS LOC/COM OPCIONALES) A PARTIR DE
043100*    WS-PTY-BUF(1:2)=ROL  (3:35)=ID  (38:70)=NOMBRE
043200*    (108:70)=DIRECCION  (178:70)=CONTACTO
043300*-----------------------------------------------------------------
043400 2210-ONE-PARTY-I.
043500
043600     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
043700     MOVE 'NAD' TO WS-SEG-LINE(1:3)
043800     MOVE 4 TO WS-SEG-POS
043900     MOVE WS-PTY-BUF(1:2) TO WS-ESC-IN
044000     MOVE 2 TO WS-ESC-MAXLEN
044100     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
044200     MOVE WS-PTY-BUF(3:35) TO WS-ESC-IN
044300     MOVE 35 TO WS-ESC-MAXLEN
044400     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
044500     MOVE SPACES TO WS-ESC-IN
044600     MOVE 0 TO WS-ESC-MAXLEN
044700     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
044800     MOVE '91' TO WS-ESC-IN
044900     MOVE 2 TO WS-ESC-MAXLEN
045000     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
045100     MOVE WS-PTY-BUF(38:70) TO WS-ESC-IN
045200     MOVE 70 TO WS-ESC-MAXLEN
045300     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
045400     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
045500
045600     IF WS-PTY-BUF(108:70) NOT = SPACES
045700        PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
045800        MOVE 'LOC' TO WS-SEG-LINE(1:3)
045900        MOVE 4 TO WS-SEG-POS
046000        MOVE '11' TO WS-ESC-IN
046100        MOVE 2 TO WS-ESC-MAXLEN
046200        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
046300        MOVE WS-PTY-BUF(108:70) TO WS-ESC-IN
046400        MOVE 70 TO WS-ESC-MAXLEN
046500        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
046600        PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
046700     END-IF.
046800
046900     IF WS-PTY-BUF(178:70) NOT = SPACES
047000        MOVE ZERO TO WS-AT-COUNT
047100        INSPECT WS-PTY-BUF(178:70) TALLYING WS-AT-COUNT
047200           FOR ALL '@'
047300        PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
047400        MOVE 'COM' TO WS-SEG-LINE(1:3)
047500        MOVE 4 TO WS-SEG-POS
047600        MOVE WS-PTY-BUF(178:70) TO WS-ESC-IN
047700        MOVE 70 TO WS-ESC-MAXLEN
047800        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
047900        IF WS-AT-COUNT > 0
048000           MOVE 'EM' TO WS-ESC-IN
048100        ELSE
048200           MOVE 'TE' TO WS-ESC-IN
048300        END-IF
048400        MOVE 2 TO WS-ESC-MAXLEN
048500        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
048600        PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
048700     END-IF.
048800
048900 2210-ONE-PARTY-F. EXIT.
049000
049100*-----------------------------------------------------------------
049200*    LIN, IMD, QTY, PRI Y TAX - UN GRUPO POR ITEM DE LA FACTURA
049300*-----------------------------------------------------------------
049400 2300-ITEMS-I.
049500
049600     MOVE ZERO TO WS-SUBTOTAL-FULL
049700     PERFORM 2310-ONE-ITEM-I THRU 2310-ONE-ITEM-F
049800        VARYING WS-IX FROM 1 BY 1
049900           UNTIL WS-IX > LK-ITEM-CNT
050000           OR LK-ERROR-CODE NOT = SPACES.
050100
050200 2300-ITEMS-F. EXIT.
050300
050400*-----------------------------------------------------------------
050500*    UN ITEM COMPLETO (LIN + IMD OPCIONAL + QTY + PRI + TAX OPC.)
050600*-----------------------------------------------------------------
050700 2310-ONE-ITEM-I.
050800
050900     MOVE WS-IX TO WS-ORD-IX
051000     PERFORM 8030-FORMAT-ORDINAL-I THRU 8030-FORMAT-ORDINAL-F
051100
051200     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
051300     MOVE 'LIN' TO WS-SEG-LINE(1:3)
051400     MOVE 4 TO WS-SEG-POS
051500     MOVE WS-ESC-OUT(1:WS-ESC-OUTLEN) TO WS-ESC-IN
051600     MOVE WS-ESC-OUTLEN TO WS-ESC-MAXLEN
051700     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
051800     MOVE SPACES TO WS-ESC-IN
051900     MOVE 0 TO WS-ESC-MAXLEN
052000     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
052100     MOVE LK-ITEM-ID(WS-IX) TO WS-ESC-IN
052200     MOVE 35 TO WS-ESC-MAXLEN
052300     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
052400     MOVE 'EN' TO WS-ESC-IN
052500     MOVE 2 TO WS-ESC-MAXLEN
052600     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
052700     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
052800
052900     IF LK-ITEM-DESCRIPTION(WS-IX) NOT = SPACES
053000        PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
053100        MOVE 'IMD' TO WS-SEG-LINE(1:3)
053200        MOVE 4 TO WS-SEG-POS
053300        MOVE 'F' TO WS-ESC-IN
053400        MOVE 1 TO WS-ESC-MAXLEN
053500        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
053600        MOVE SPACES TO WS-ESC-IN
053700        MOVE 0 TO WS-ESC-MAXLEN
053800        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
053900        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
054000        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
054100        MOVE LK-ITEM-DESCRIPTION(WS-IX) TO WS-ESC-IN
054200        MOVE 70 TO WS-ESC-MAXLEN
054300        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
054400        PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
054500     END-IF.
054600
054700     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
054800     MOVE 'QTY' TO WS-SEG-LINE(1:3)
054900     MOVE 4 TO WS-SEG-POS
055000     MOVE '47' TO WS-ESC-IN
055100     MOVE 2 TO WS-ESC-MAXLEN
055200     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
055300     MOVE LK-ITEM-QUANTITY(WS-IX) TO WS-FMT-IN
055400     MOVE LK-CHARSET TO WS-FMT-CHARSET
055500     PERFORM 8000-FORMAT-DECIMAL-I THRU 8000-FORMAT-DECIMAL-F
055600     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
055700     MOVE LK-ITEM-UNIT(WS-IX) TO WS-ESC-IN
055800     MOVE 3 TO WS-ESC-MAXLEN
055900     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
056000     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
056100
056200     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
056300     MOVE 'PRI' TO WS-SEG-LINE(1:3)
056400     MOVE 4 TO WS-SEG-POS
056500     MOVE 'AAA' TO WS-ESC-IN
056600     MOVE 3 TO WS-ESC-MAXLEN
056700     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
056800     MOVE LK-ITEM-PRICE(WS-IX) TO WS-FMT-IN
056900     MOVE LK-CHARSET TO WS-FMT-CHARSET
057000     PERFORM 8000-FORMAT-DECIMAL-I THRU 8000-FORMAT-DECIMAL-F
057100     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
057200     MOVE LK-ITEM-UNIT(WS-IX) TO WS-ESC-IN
057300     MOVE 3 TO WS-ESC-MAXLEN
057400     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
057500     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
057600
057700     IF LK-ITEM-TAX-CATEGORY(WS-IX) NOT = SPACES
057800        PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
057900        MOVE 'TAX' TO WS-SEG-LINE(1:3)
058000        MOVE 4 TO WS-SEG-POS
058100        MOVE '7' TO WS-ESC-IN
058200        MOVE 1 TO WS-ESC-MAXLEN
058300        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
058400        MOVE LK-ITEM-TAX-CATEGORY(WS-IX) TO WS-ESC-IN
058500        MOVE 3 TO WS-ESC-MAXLEN
058600        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
058700        MOVE SPACES TO WS-ESC-IN
058800        MOVE 0 TO WS-ESC-MAXLEN
058900        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
059000        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
059100        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
059200        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
059300        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
059400        PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
059500     END-IF.
059600
059700     COMPUTE WS-LINE-EXT ROUNDED =
059800        LK-ITEM-QUANTITY(WS-IX) * LK-ITEM-PRICE(WS-IX)
059900     ADD WS-LINE-EXT TO WS-SUBTOTAL-FULL.
060000
060100 2310-ONE-ITEM-F. EXIT.
060200
060300*-----------------------------------------------------------------
060400*    FTX - NOTAS DE LA FACTURA, CORTADAS EN TROZOS DE 70 BYTES
060500*-----------------------------------------------------------------
060600 2400-FREETEXT-I.
060700
060800     IF LK-NOTES NOT = SPACES
060900        MOVE 350 TO WS-ESC-MAXLEN
061000        MOVE LK-NOTES TO WS-ESC-IN
061100        PERFORM 8150-TRIM-LEN-I THRU 8150-TRIM-LEN-F
061200        MOVE WS-ESC-LEN TO WS-NOTAS-LEN
061300
061400        DIVIDE WS-NOTAS-LEN BY 70 GIVING WS-NOTAS-TROZOS
061500           REMAINDER WS-NOTAS-TROZO-LEN
061600        IF WS-NOTAS-TROZO-LEN > 0
061700           ADD 1 TO WS-NOTAS-TROZOS
061800        END-IF
061900
062000        PERFORM 2410-ONE-CHUNK-I THRU 2410-ONE-CHUNK-F
062100           VARYING WS-IX2 FROM 1 BY 1
062200              UNTIL WS-IX2 > WS-NOTAS-TROZOS
062300              OR LK-ERROR-CODE NOT = SPACES
062400     END-IF.
062500
062600 2400-FREETEXT-F. EXIT.
062700
062800*-----------------------------------------------------------------
062900*    UN TROZO DE HASTA 70 BYTES DE LAS NOTAS (WS-IX2 = NRO. DE
063000*    TROZO, 1 A WS-NOTAS-TROZOS)
063100*-----------------------------------------------------------------
063200 2410-ONE-CHUNK-I.
063300
063400     COMPUTE WS-NOTAS-POS = ((WS-IX2 - 1) * 70) + 1
063500     COMPUTE WS-NOTAS-TROZO-LEN = WS-NOTAS-LEN - WS-NOTAS-POS + 1
063600     IF WS-NOTAS-TROZO-LEN > 70
063700        MOVE 70 TO WS-NOTAS-TROZO-LEN
063800     END-IF.
063900
064000     MOVE WS-IX2 TO WS-ORD-IX
064100     PERFORM 8030-FORMAT-ORDINAL-I THRU 8030-FORMAT-ORDINAL-F
064200
064300     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
064400     MOVE 'FTX' TO WS-SEG-LINE(1:3)
064500     MOVE 4 TO WS-SEG-POS
064600     MOVE 'AAI' TO WS-ESC-IN
064700     MOVE 3 TO WS-ESC-MAXLEN
064800     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
064900     MOVE WS-ESC-OUT(1:WS-ESC-OUTLEN) TO WS-ESC-IN
065000     MOVE WS-ESC-OUTLEN TO WS-ESC-MAXLEN
065100     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
065200     MOVE SPACES TO WS-ESC-IN
065300     MOVE 0 TO WS-ESC-MAXLEN
065400     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
065500     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
065600     MOVE LK-NOTES(WS-NOTAS-POS:WS-NOTAS-TROZO-LEN) TO WS-ESC-IN
065700     MOVE WS-NOTAS-TROZO-LEN TO WS-ESC-MAXLEN
065800     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
065900     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
066000
066100 2410-ONE-CHUNK-F. EXIT.
066200
066300*-----------------------------------------------------------------
066400*    FII - DATOS DE LA CUENTA BANCARIA, SOLO SI HAY CUENTA
066500*-----------------------------------------------------------------
066600 2500-PAYMENT-I.
066700
066800     IF LK-BANK-ACCOUNT NOT = SPACES
066900        PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
067000        MOVE 'FII' TO WS-SEG-LINE(1:3)
067100        MOVE 4 TO WS-SEG-POS
067200        MOVE 'BE' TO WS-ESC-IN
067300        MOVE 2 TO WS-ESC-MAXLEN
067400        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
067500        MOVE SPACES TO WS-ESC-IN
067600        MOVE 0 TO WS-ESC-MAXLEN
067700        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
067800        MOVE LK-BANK-ACCOUNT TO WS-ESC-IN
067900        MOVE 35 TO WS-ESC-MAXLEN
068000        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
068100        IF LK-BANK-CODE NOT = SPACES
068200           MOVE SPACES TO WS-ESC-IN
068300           MOVE 0 TO WS-ESC-MAXLEN
068400           PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
068500           MOVE LK-BANK-CODE TO WS-ESC-IN
068600           MOVE 11 TO WS-ESC-MAXLEN
068700           PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
068800        END-IF
068900        PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
069000     END-IF.
069100
069200 2500-PAYMENT-F. EXIT.
069300
069400*-----------------------------------------------------------------
069500*    TAX Y MOA - IMPUESTO Y TOTALES (SUBTOTAL/IMPUESTO A
069600*    PRECISION COMPLETA, CUANTIFICADOS RECIEN ACA)
069700*-----------------------------------------------------------------
069800 2600-SUMMARY-I.
069900
070000     COMPUTE LK-SUBTOTAL ROUNDED = WS-SUBTOTAL-FULL
070100     MOVE '079' TO WS-MOA-CODE
070200     MOVE LK-SUBTOTAL TO WS-FMT-IN
070300     PERFORM 2650-MOA-SEGMENT-I THRU 2650-MOA-SEGMENT-F
070400
070500     IF LK-TAX-RATE-PRESENT AND LK-TAX-RATE NOT = ZERO
070600        COMPUTE WS-TAX-FULL ROUNDED =
070700           WS-SUBTOTAL-FULL * LK-TAX-RATE / 100
070800        COMPUTE LK-TAX-AMOUNT ROUNDED = WS-TAX-FULL
070900        COMPUTE LK-GRAND-TOTAL ROUNDED =
071000           LK-SUBTOTAL + LK-TAX-AMOUNT
071100
071200        PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
071300        MOVE 'TAX' TO WS-SEG-LINE(1:3)
071400        MOVE 4 TO WS-SEG-POS
071500        MOVE '7' TO WS-ESC-IN
071600        MOVE 1 TO WS-ESC-MAXLEN
071700        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
071800        MOVE 'VAT' TO WS-ESC-IN
071900        MOVE 3 TO WS-ESC-MAXLEN
072000        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
072100        MOVE SPACES TO WS-ESC-IN
072200        MOVE 0 TO WS-ESC-MAXLEN
072300        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
072400        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
072500        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
072600        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
072700        MOVE LK-TAX-RATE TO WS-FMT-IN
072800        MOVE LK-CHARSET TO WS-FMT-CHARSET
072900        PERFORM 8000-FORMAT-DECIMAL-I THRU 8000-FORMAT-DECIMAL-F
073000        PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
073100        PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F
073200
073300        MOVE '124' TO WS-MOA-CODE
073400        MOVE LK-TAX-AMOUNT TO WS-FMT-IN
073500        PERFORM 2650-MOA-SEGMENT-I THRU 2650-MOA-SEGMENT-F
073600        MOVE '086' TO WS-MOA-CODE
073700        MOVE LK-GRAND-TOTAL TO WS-FMT-IN
073800        PERFORM 2650-MOA-SEGMENT-I THRU 2650-MOA-SEGMENT-F
073900     ELSE
074000        MOVE ZERO TO LK-TAX-AMOUNT
074100        MOVE LK-SUBTOTAL TO LK-GRAND-TOTAL
074200        MOVE '086' TO WS-MOA-CODE
074300        MOVE LK-SUBTOTAL TO WS-FMT-IN
074400        PERFORM 2650-MOA-SEGMENT-I THRU 2650-MOA-SEGMENT-F
074500     END-IF.
074600
074700 2600-SUMMARY-F. EXIT.
074800
074900*-----------------------------------------------------------------
075000*    UN SEGMENTO MOA (WS-FMT-IN SE CARGA ANTES DE LLAMAR)
075100*-----------------------------------------------------------------
075200 2650-MOA-SEGMENT-I.
075300
075400     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
075500     MOVE 'MOA' TO WS-SEG-LINE(1:3)
075600     MOVE 4 TO WS-SEG-POS
075700     MOVE WS-MOA-CODE TO WS-ESC-IN
075800     MOVE 3 TO WS-ESC-MAXLEN
075900     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
076000     MOVE LK-CHARSET TO WS-FMT-CHARSET
076100     PERFORM 8000-FORMAT-DECIMAL-I THRU 8000-FORMAT-DECIMAL-F
076200     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
076300     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
076400
076500 2650-MOA-SEGMENT-F. EXIT.
076600
076700*-----------------------------------------------------------------
076800*    UNT Y UNZ - CIERRE DEL MENSAJE Y DEL INTERCAMBIO
076900*-----------------------------------------------------------------
077000 2700-TRAILER-I.
077100
077200     COMPUTE WS-ORD-IX = LK-SEG-CNT - 1
077300     PERFORM 8030-FORMAT-ORDINAL-I THRU 8030-FORMAT-ORDINAL-F
077400
077500     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
077600     MOVE 'UNT' TO WS-SEG-LINE(1:3)
077700     MOVE 4 TO WS-SEG-POS
077800     MOVE WS-ESC-OUT(1:WS-ESC-OUTLEN) TO WS-ESC-IN
077900     MOVE WS-ESC-OUTLEN TO WS-ESC-MAXLEN
078000     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
078100     MOVE LK-MESSAGE-REF TO WS-ESC-IN
078200     MOVE 14 TO WS-ESC-MAXLEN
078300     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
078400     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
078500
078600     PERFORM 8050-START-SEG-I THRU 8050-START-SEG-F
078700     MOVE 'UNZ' TO WS-SEG-LINE(1:3)
078800     MOVE 4 TO WS-SEG-POS
078900     MOVE '1' TO WS-ESC-IN
079000     MOVE 1 TO WS-ESC-MAXLEN
079100     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
079200     MOVE LK-INTERCHANGE-REF TO WS-ESC-IN
079300     MOVE 14 TO WS-ESC-MAXLEN
079400     PERFORM 8060-ADD-ELEMENT-I THRU 8060-ADD-ELEMENT-F
079500     PERFORM 8070-END-SEG-I THRU 8070-END-SEG-F.
079600
079700 2700-TRAILER-F. EXIT.
079800
079900*-----------------------------------------------------------------
080000*    8000-FORMAT-DECIMAL - PASA WS-FMT-IN (COMP-3) A WS-ESC-IN/
080100*    WS-ESC-MAXLEN YA RECORTADO, CON COMA DECIMAL SI EL CHARSET
080200*    ES UNOA O UNOB (EDI-0046)
080300*    EL TOPE DE 6 DECIMALES (GEN_007) ES ESTRUCTURAL: WS-FMT-IN
080400*    SE CARGA SIEMPRE DESDE CANTIDAD/PRECIO/TASA/IMPORTES DE
080500*    CP-WORK, NINGUNO DE LOS CUALES EXCEDE V9(06) EN SU PIC, POR
080600*    LO QUE GEN_007 NO REQUIERE CHEQUEO EN TIEMPO DE EJECUCION.
080700*-----------------------------------------------------------------
080800 8000-FORMAT-DECIMAL-I.
080900
081000     COMPUTE WS-FMT-ROUNDED ROUNDED = WS-FMT-IN
081100     MOVE WS-FMT-ROUNDED TO WS-FMT-EDITED
081200     MOVE 'N' TO WS-TRIM-FOUND
081300     PERFORM 8011-FMT-SCAN-I THRU 8011-FMT-SCAN-F
081400        VARYING WS-NUM-START FROM 1 BY 1
081500        UNTIL WS-NUM-START > 13 OR WS-TRIM-SE-ENCONTRO
081600     IF NOT WS-TRIM-SE-ENCONTRO
081700        MOVE 13 TO WS-NUM-START
081800     END-IF
081900     COMPUTE WS-ESC-MAXLEN = 13 - WS-NUM-START + 1
082000     MOVE SPACES TO WS-ESC-IN
082100     MOVE WS-FMT-EDITED(WS-NUM-START:WS-ESC-MAXLEN) TO WS-ESC-IN
082200     IF WS-FMT-CHARSET = 'UNOA' OR WS-FMT-CHARSET = 'UNOB'
082300        INSPECT WS-ESC-IN(1:WS-ESC-MAXLEN)
082400           REPLACING ALL '.' BY ','
082500     END-IF.
082600
082700 8000-FORMAT-DECIMAL-F. EXIT.
082800
082900*-----------------------------------------------------------------
083000*    8011-FMT-SCAN - BUSCA EL PRIMER CARACTER NO-BLANCO DE
083100*    WS-FMT-EDITED (WS-NUM-START ES EL INDICE DE LA PERFORM)
083200*-----------------------------------------------------------------
083300 8011-FMT-SCAN-I.
083400
083500     IF WS-FMT-EDITED(WS-NUM-START:1) NOT = SPACE
083600        MOVE 'Y' TO WS-TRIM-FOUND
083700     END-IF.
083800
083900 8011-FMT-SCAN-F. EXIT.
084000
084100*-----------------------------------------------------------------
084200*    8030-FORMAT-ORDINAL - PASA WS-ORD-IX (COMP) A WS-ESC-OUT/
084300*    WS-ESC-OUTLEN, NUMERO PLANO SIN CEROS A LA IZQUIERDA
084400*-----------------------------------------------------------------
084500 8030-FORMAT-ORDINAL-I.
084600
084700     MOVE WS-ORD-IX TO WS-ORD-EDITED
084800     MOVE 'N' TO WS-TRIM-FOUND
084900     PERFORM 8031-ORD-SCAN-I THRU 8031-ORD-SCAN-F
085000        VARYING WS-NUM-START FROM 1 BY 1
085100        UNTIL WS-NUM-START > 6 OR WS-TRIM-SE-ENCONTRO
085200     IF NOT WS-TRIM-SE-ENCONTRO
085300        MOVE 6 TO WS-NUM-START
085400     END-IF
085500     COMPUTE WS-ESC-OUTLEN = 6 - WS-NUM-START + 1
085600     MOVE SPACES TO WS-ESC-OUT
085700     MOVE WS-ORD-EDITED(WS-NUM-START:WS-ESC-OUTLEN) TO WS-ESC-OUT.
085800
085900 8030-FORMAT-ORDINAL-F. EXIT.
086000
086100*-----------------------------------------------------------------
086200*    8031-ORD-SCAN - BUSCA EL PRIMER CARACTER NO-BLANCO DE
086300*    WS-ORD-EDITED (WS-NUM-START ES EL INDICE DE LA PERFORM)
086400*-----------------------------------------------------------------
086500 8031-ORD-SCAN-I.
086600
086700     IF WS-ORD-EDITED(WS-NUM-START:1) NOT = SPACE
086800        MOVE 'Y' TO WS-TRIM-FOUND
086900     END-IF.
087000
087100 8031-ORD-SCAN-F. EXIT.
087200
087300*-----------------------------------------------------------------
087400*    8050-START-SEG - LIMPIA EL BUFFER DE ARMADO (WS-SEG-LINE).
087500*    EL LLAMADOR CARGA LA ETIQUETA Y DEJA WS-SEG-POS EN 4
087600*-----------------------------------------------------------------
087700 8050-START-SEG-I.
087800
087900     MOVE SPACES TO WS-SEG-LINE.
088000
088100 8050-START-SEG-F. EXIT.
088200
088300*-----------------------------------------------------------------
088400*    8060-ADD-ELEMENT - SEPARADOR '+' MAS EL CONTENIDO DE
088500*    WS-ESC-IN/WS-ESC-MAXLEN YA ESCAPADO
088600*-----------------------------------------------------------------
088700 8060-ADD-ELEMENT-I.
088800
088900     PERFORM 8061-ADD-SEP-I THRU 8061-ADD-SEP-F
089000     PERFORM 8062-ESCAPE-APPEND-I THRU 8062-ESCAPE-APPEND-F.
089100
089200 8060-ADD-ELEMENT-F. EXIT.
089300
089400*-----------------------------------------------------------------
089500*    8061-ADD-SEP - AGREGA EL SEPARADOR DE ELEMENTO '+' EN
089600*    WS-SEG-POS Y AVANZA EL PUNTERO
089700*-----------------------------------------------------------------
089800 8061-ADD-SEP-I.
089900
090000     MOVE WS-CHAR-PLUS TO WS-SEG-LINE(WS-SEG-POS:1)
090100     ADD 1 TO WS-SEG-POS.
090200
090300 8061-ADD-SEP-F. EXIT.
090400
090500*-----------------------------------------------------------------
090600*    8062-ESCAPE-APPEND - ESCAPA WS-ESC-IN/WS-ESC-MAXLEN Y LO
090700*    AGREGA EN WS-SEG-POS, AVANZANDO EL PUNTERO
090800*-----------------------------------------------------------------
090900 8062-ESCAPE-APPEND-I.
091000
091100     PERFORM 8100-ESCAPE-VALUE-I THRU 8100-ESCAPE-VALUE-F
091200     IF WS-ESC-OUTLEN > 0
091300        MOVE WS-ESC-OUT(1:WS-ESC-OUTLEN)
091400           TO WS-SEG-LINE(WS-SEG-POS:WS-ESC-OUTLEN)
091500        ADD WS-ESC-OUTLEN TO WS-SEG-POS
091600     END-IF.
091700
091800 8062-ESCAPE-APPEND-F. EXIT.
091900
092000*-----------------------------------------------------------------
092100*    8070-END-SEG - CIERRA EL SEGMENTO CON LA COMILLA ' Y LO
092200*    PASA A LA TABLA COMPARTIDA (8200-EMIT-SEGMENT)
092300*-----------------------------------------------------------------
092400 8070-END-SEG-I.
092500
092600     MOVE WS-CHAR-APOS TO WS-SEG-LINE(WS-SEG-POS:1)
092700     ADD 1 TO WS-SEG-POS
092800     PERFORM 8200-EMIT-SEGMENT-I THRU 8200-EMIT-SEGMENT-F.
092900
093000 8070-END-SEG-F. EXIT.
093100
093200*-----------------------------------------------------------------
093300*    8100-ESCAPE-VALUE - ESCAPA LOS CARACTERES DE SERVICIO
093400*    (+ : ' ?) CON EL CARACTER DE RELEASE ? Y DESCARTA LOS
093500*    CARACTERES DE CONTROL (WS-CLASE-CONTROL) SIN CONTARLOS EN
093600*    LA SALIDA. WS-ESC-IN/WS-ESC-MAXLEN DE ENTRADA, WS-ESC-OUT/
093700*    WS-ESC-OUTLEN DE SALIDA
093800*-----------------------------------------------------------------
093900 8100-ESCAPE-VALUE-I.
094000
094100     MOVE SPACES TO WS-ESC-OUT
094200     MOVE ZERO TO WS-ESC-OUTLEN
094300     IF WS-ESC-MAXLEN > 0
094400        PERFORM 8110-ESCAPE-SCAN-I THRU 8110-ESCAPE-SCAN-F
094500           VARYING WS-ESC-IX FROM 1 BY 1
094600           UNTIL WS-ESC-IX > WS-ESC-MAXLEN
094700     END-IF.
094800
094900 8100-ESCAPE-VALUE-F. EXIT.
095000
095100*-----------------------------------------------------------------
095200*    8110-ESCAPE-SCAN - UN CARACTER DE WS-ESC-IN (WS-ESC-IX ES
095300*    EL INDICE DE LA PERFORM)
095400*-----------------------------------------------------------------
095500 8110-ESCAPE-SCAN-I.
095600
095700     MOVE WS-ESC-IN(WS-ESC-IX:1) TO WS-ESC-CHAR
095800     EVALUATE TRUE
095900        WHEN WS-ESC-CHAR IS WS-CLASE-CONTROL
096000           CONTINUE
096100        WHEN WS-ESC-CHAR = WS-CHAR-PLUS
096200           OR WS-ESC-CHAR = WS-CHAR-COLON
096300           OR WS-ESC-CHAR = WS-CHAR-APOS
096400           OR WS-ESC-CHAR = WS-CHAR-QMARK
096500           ADD 1 TO WS-ESC-OUTLEN
096600           MOVE WS-CHAR-QMARK TO WS-ESC-OUT(WS-ESC-OUTLEN:1)
096700           ADD 1 TO WS-ESC-OUTLEN
096800           MOVE WS-ESC-CHAR TO WS-ESC-OUT(WS-ESC-OUTLEN:1)
096900        WHEN OTHER
097000           ADD 1 TO WS-ESC-OUTLEN
097100           MOVE WS-ESC-CHAR TO WS-ESC-OUT(WS-ESC-OUTLEN:1)
097200     END-EVALUATE.
097300
097400 8110-ESCAPE-SCAN-F. EXIT.
097500
097600*-----------------------------------------------------------------
097700*    8150-TRIM-LEN - LARGO DE WS-ESC-IN SIN BLANCOS A LA
097800*    DERECHA (WS-ESC-MAXLEN DE ENTRADA, WS-ESC-LEN DE SALIDA)
097900*-----------------------------------------------------------------
098000 8150-TRIM-LEN-I.
098100
098200     MOVE 'N' TO WS-TRIM-FOUND
098300     PERFORM 8160-TRIM-SCAN-I THRU 8160-TRIM-SCAN-F
098400        VARYING WS-ESC-IX FROM WS-ESC-MAXLEN BY -1
098500        UNTIL WS-ESC-IX < 1 OR WS-TRIM-SE-ENCONTRO
098600     IF WS-TRIM-SE-ENCONTRO
098700        MOVE WS-ESC-IX TO WS-ESC-LEN
098800     ELSE
098900        MOVE ZERO TO WS-ESC-LEN
099000     END-IF.
099100
099200 8150-TRIM-LEN-F. EXIT.
099300
099400*-----------------------------------------------------------------
099500*    8160-TRIM-SCAN - UN CARACTER DE WS-ESC-IN, DE ATRAS PARA
099600*    ADELANTE (WS-ESC-IX ES EL INDICE DE LA PERFORM)
099700*-----------------------------------------------------------------
099800 8160-TRIM-SCAN-I.
099900
100000     IF WS-ESC-IN(WS-ESC-IX:1) NOT = SPACE
100100        MOVE 'Y' TO WS-TRIM-FOUND
100200     END-IF.
100300
100400 8160-TRIM-SCAN-F. EXIT.
100500
100600*-----------------------------------------------------------------
100700*    8200-EMIT-SEGMENT - GRABA WS-SEG-LINE(1:WS-SEG-POS - 1) EN
100800*    LK-SEG-TABLE. RECHAZA EL SEGMENTO SI SUPERA LOS 2000
100900*    CARACTERES (GEN_004, TICKET EDI-0074)
101000*-----------------------------------------------------------------
101100 8200-EMIT-SEGMENT-I.
101200
101300     COMPUTE WS-ESC-LEN = WS-SEG-POS - 1
101400     IF WS-ESC-LEN > 2000
101500        MOVE 'GEN_004' TO LK-ERROR-CODE
101600        MOVE 'SEGMENTO ARMADO SUPERA 2000 CARACTERES'
101700           TO LK-ERROR-MESSAGE
101800     ELSE
101900        ADD 1 TO LK-SEG-CNT
102000        MOVE WS-ESC-LEN TO LK-SEG-LEN(LK-SEG-CNT)
102100        MOVE SPACES TO LK-SEG-TEXT(LK-SEG-CNT)
102200        MOVE WS-SEG-LINE(1:WS-ESC-LEN) TO LK-SEG-TEXT(LK-SEG-CNT)
102300        ADD WS-ESC-LEN TO LK-SEG-TOTAL-CHARS
102400     END-IF.
102500
102600 8200-EMIT-SEGMENT-F. EXIT.
102700
102800*-----------------------------------------------------------------
102900*    8210-APPEND-RAW - AGREGA WS-APPEND-SRC/WS-APPEND-SRC-LEN EN
103000*    WS-SEG-POS SIN PASAR POR EL ESCAPE (COMPUESTOS FIJOS)
103100*-----------------------------------------------------------------
103200 8210-APPEND-RAW-I.
103300
103400     IF WS-APPEND-SRC-LEN > 0
103500        MOVE WS-APPEND-SRC(1:WS-APPEND-SRC-LEN)
103600           TO WS-SEG-LINE(WS-SEG-POS:WS-APPEND-SRC-LEN)
103700        ADD WS-APPEND-SRC-LEN TO WS-SEG-POS
103800     END-IF.
103900
104000 8210-APPEND-RAW-F. EXIT.
104100
